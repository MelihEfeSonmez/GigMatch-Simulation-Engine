      *=================================================================00010000
      *  MEMBRO   : #GMLOG                                              00020000
      *  EMPRESA  : FOURSYS - PROJETO GIGMATCH                          00030000
      *  OBJETIVO : AREA DE TRABALHO PADRAO PARA REGISTRO DE ERROS FATAI00040000
      *             DE QUALQUER PROGRAMA DA SUITE GIGMATCH (GMnnnn), USA00050000
      *             NA CHAMADA AO MODULO DE LOG 'GRAVALOG'.             00060000
      *-----------------------------------------------------------------00070000
      *  HISTORICO DE ALTERACOES                                        00080000
      *-----------------------------------------------------------------00090000
      *  1985-02-11  VLEAL    CRIACAO DO MEMBRO - PROJETO GASTOS/CLIENTE00100000
      *  1988-07-04  VLEAL    AUMENTO DE WRK-MENSAGEM DE 30 PARA 40 POS 00110000
      *  1991-09-19  RCOSTA   INCLUIDO WRK-STATUS COM 2 POSICOES        00120000
      *  1999-01-08  RCOSTA   REVISAO GERAL PARA VIRADA DO MILENIO (Y2K)00130000
      *  2004-05-26  MSILVA   RS-0231 ADAPTADO PARA A SUITE GIGMATCH (GM00140000
      *  2004-05-26  MSILVA   RS-0231 WRK-PROGRAMA AMPLIADO PARA 8 POSIC00150000
      *  2007-11-02  JFARIA   RS-0488 FILLER DE FECHO AJUSTADO P/ LRECL=00160000
      *-----------------------------------------------------------------00170000
       01  WRK-DADOS.                                                   00180000
           05  WRK-PROGRAMA            PIC X(08).                       00190000
           05  WRK-SECAO               PIC X(04).                       00200000
           05  WRK-MENSAGEM            PIC X(40).                       00210000
           05  WRK-STATUS              PIC X(02).                       00220000
           05  FILLER                  PIC X(06).                       00230000
