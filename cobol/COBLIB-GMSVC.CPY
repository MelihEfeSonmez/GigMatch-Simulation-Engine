      *=================================================================00010000
      *  MEMBRO   : #GMSVC                                              00020000
      *  EMPRESA  : FOURSYS - PROJETO GIGMATCH                          00030000
      *  OBJETIVO : TABELA EM MEMORIA DO CATALOGO DE SERVICOS (10 SERVIC00040000
      *             FIXOS), CADA UM COM SEU PERFIL DE 5 HABILIDADES USAD00050000
      *             NO CALCULO DO SCORE DE COMPATIBILIDADE. A TABELA E  00060000
      *             CARREGADA EM 1000-INICIALIZAR E NUNCA MAIS ALTERADA.00070000
      *-----------------------------------------------------------------00080000
      *  HISTORICO DE ALTERACOES                                        00090000
      *-----------------------------------------------------------------00100000
      *  2004-06-02  MSILVA   RS-0231 CRIACAO DO MEMBRO #GMSVC          00110000
      *  2004-06-03  MSILVA   RS-0231 INCLUIDO PERFIL DE 5 HABILIDADES  00120000
      *  2009-03-17  JFARIA   RS-0610 NOME DO SERVICO AMPLIADO P/ 14 POS00130000
      *  2012-08-21  JFARIA   RS-0801 CONVERTIDO PARA TABELA OCCURS (10)00140000
      *  2015-04-30  PALMEIDA RS-0944 INCLUIDO WRK-SVC-HAB-VETOR (REDEFI00145000
      *-----------------------------------------------------------------00150000
       01  WRK-SERVICO-TAB.                                             00160000
           05  WRK-SVC-LINHA  OCCURS 10 TIMES INDEXED BY WRK-SVC-IDX.   00170000
               10  WRK-SVC-NOME            PIC X(14).                   00180000
               10  WRK-SVC-HABILIDADE.                                  00190000
                   15  WRK-SVC-HAB-T       PIC 9(03).                   00200000
                   15  WRK-SVC-HAB-C       PIC 9(03).                   00210000
                   15  WRK-SVC-HAB-R       PIC 9(03).                   00220000
                   15  WRK-SVC-HAB-E       PIC 9(03).                   00230000
                   15  WRK-SVC-HAB-A       PIC 9(03).                   00240000
               10  WRK-SVC-HAB-VETOR REDEFINES WRK-SVC-HABILIDADE       00245000
                   PIC 9(03)  OCCURS 5 TIMES.                           00246000
               10  FILLER                  PIC X(08).                   00250000
