      *=================================================================00010000
      *  MEMBRO   : #GMFREE                                             00020000
      *  EMPRESA  : FOURSYS - PROJETO GIGMATCH                          00030000
      *  OBJETIVO : TABELA EM MEMORIA DE FREELANCERS (CADASTRO,         00040000
      *             HABILIDADES, AVALIACAO, CONTADORES DE TRABALHO,     00050000
      *             SITUACAO - DISPONIVEL / QUEIMADO / BANIDO - E       00060000
      *             MUDANCA DE SERVICO EM FILA). A QUANTIDADE DE        00070000
      *             FREELANCERS ATIVOS FICA EM WRK-FRE-QTD-REG.         00080000
      *-----------------------------------------------------------------00090000
      *  HISTORICO DE ALTERACOES                                        00100000
      *-----------------------------------------------------------------00110000
      *  2004-06-02  MSILVA   RS-0231 CRIACAO DO MEMBRO #GMFREE         00120000
      *  2004-06-15  MSILVA   RS-0231 INCLUIDAS 5 HABILIDADES (T,C,R,E,A00130000
      *  2005-02-08  MSILVA   RS-0299 INCLUIDO WRK-FRE-SCORE (RANKING)  00140000
      *  2009-03-17  JFARIA   RS-0610 INCLUIDOS CAMPOS DE MUDANCA EM FIL00150000
      *  2012-08-21  JFARIA   RS-0801 SEPARADOS CONTADORES MENSAIS      00160000
      *  2012-08-21  JFARIA   RS-0801 INCLUIDOS FLAGS DE QUEIMADO E BANI00170000
      *  2012-09-04  JFARIA   RS-0801 CONVERTIDO PARA TABELA OCCURS (20000180000
      *  2015-04-30  PALMEIDA RS-0944 INCLUIDO WRK-FRE-HAB-VETOR (REDEFI00185000
      *  2016-02-19  RCOSTA   RS-0890 INCLUIDAS 88 NOS FLAGS DISP/BANIDO00187000
      *-----------------------------------------------------------------00190000
       01  WRK-FREELANCER-TAB.                                          00200000
           05  WRK-FRE-QTD-REG         PIC 9(05)      COMP VALUE ZERO.  00210000
           05  WRK-FRE-LINHA  OCCURS 200 TIMES INDEXED BY WRK-FRE-IDX.  00220000
               10  WRK-FRE-ID              PIC X(20).                   00230000
               10  WRK-FRE-SERVICO         PIC X(14).                   00240000
               10  WRK-FRE-PRECO           PIC 9(07).                   00250000
               10  WRK-FRE-HABILIDADE.                                  00260000
                   15  WRK-FRE-HAB-T       PIC 9(03).                   00270000
                   15  WRK-FRE-HAB-C       PIC 9(03).                   00280000
                   15  WRK-FRE-HAB-R       PIC 9(03).                   00290000
                   15  WRK-FRE-HAB-E       PIC 9(03).                   00300000
                   15  WRK-FRE-HAB-A       PIC 9(03).                   00310000
               10  WRK-FRE-HAB-VETOR REDEFINES WRK-FRE-HABILIDADE       00315000
                   PIC 9(03)  OCCURS 5 TIMES.                           00316000
               10  WRK-FRE-FLAG-DISP       PIC X(01).                   00320000
                   88  WRK-FRE-DISPONIVEL      VALUE 'Y'.               00320100
                   88  WRK-FRE-INDISPONIVEL    VALUE 'N'.               00320200
               10  WRK-FRE-FLAG-QUEIMADO   PIC X(01).                   00330000
               10  WRK-FRE-FLAG-BANIDO     PIC X(01).                   00340000
                   88  WRK-FRE-ESTA-BANIDO     VALUE 'Y'.               00340100
               10  WRK-FRE-MEDIA-AVAL      PIC S9(01)V9(09)             00350000
                   SIGN TRAILING.                                       00350100
               10  WRK-FRE-QTD-AVAL        PIC 9(07)   COMP.            00360000
               10  WRK-FRE-SCORE           PIC S9(05)  COMP.            00370000
               10  WRK-FRE-JOBS-OK         PIC 9(07)   COMP.            00380000
               10  WRK-FRE-JOBS-CANC       PIC 9(07)   COMP.            00390000
               10  WRK-FRE-MES-OK          PIC 9(05)   COMP.            00400000
               10  WRK-FRE-MES-CANC        PIC 9(05)   COMP.            00410000
               10  WRK-FRE-SERVICO-FILA    PIC X(14).                   00420000
               10  WRK-FRE-PRECO-FILA      PIC 9(07).                   00430000
               10  WRK-FRE-FLAG-FILA       PIC X(01).                   00440000
               10  WRK-FRE-CLIENTE-ATUAL   PIC X(20).                   00450000
               10  FILLER                  PIC X(12).                   00460000
