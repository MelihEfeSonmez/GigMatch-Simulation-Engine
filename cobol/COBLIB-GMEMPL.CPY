      *=================================================================00010000
      *  MEMBRO   : #GMEMPL                                             00020000
      *  EMPRESA  : FOURSYS - PROJETO GIGMATCH                          00030000
      *  OBJETIVO : TABELA EM MEMORIA DE CONTRATACOES ATIVAS (CHAVE     00040000
      *             COMPOSTA CLIENTE + FREELANCER). A QUANTIDADE DE     00050000
      *             CONTRATACOES ATIVAS FICA EM WRK-EMP-QTD-REG.        00060000
      *-----------------------------------------------------------------00070000
      *  HISTORICO DE ALTERACOES                                        00080000
      *-----------------------------------------------------------------00090000
      *  2004-06-02  MSILVA   RS-0231 CRIACAO DO MEMBRO #GMEMPL         00100000
      *  2009-03-17  JFARIA   RS-0610 REVISAO DO FLAG DE CONTRATO ATIVO 00110000
      *  2012-08-21  JFARIA   RS-0801 CONVERTIDO PARA TABELA OCCURS (20000120000
      *  2016-11-14  PALMEIDA RS-1012 TABELA AMPLIADA PARA 500 OCORRENCI00125000
      *-----------------------------------------------------------------00130000
       01  WRK-EMPREGO-TAB.                                             00140000
           05  WRK-EMP-QTD-REG         PIC 9(05)      COMP VALUE ZERO.  00150000
           05  WRK-EMP-LINHA  OCCURS 500 TIMES INDEXED BY WRK-EMP-IDX.  00160000
               10  WRK-EMP-CLIENTE         PIC X(20).                   00170000
               10  WRK-EMP-FREELANCER      PIC X(20).                   00180000
               10  WRK-EMP-ATIVO           PIC X(01).                   00190000
               10  FILLER                  PIC X(09).                   00200000
