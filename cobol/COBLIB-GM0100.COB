      *=================================================================00000100
       IDENTIFICATION DIVISION.                                         00000200
      *=================================================================00000300
       PROGRAM-ID.    GM0100.                                           00000400
       AUTHOR.        MARCOS SILVA.                                     00000500
       INSTALLATION.  FOURSYS - DIVISAO DE SISTEMAS BATCH.              00000600
       DATE-WRITTEN.  02/06/1991.                                       00000700
       DATE-COMPILED.                                                   00000800
       SECURITY.      USO INTERNO - CONFIDENCIAL FOURSYS.               00000900
      *===================================================*             00001000
      * AUTOR   : MARCOS SILVA                            *             00001100
      * EMPRESA : FOURSYS - PROJETO GIGMATCH              *             00001200
      * OBJETIVO: PROGRAMA UNICO DO LOTE GIGMATCH (PROJETO*             00001300
      *           RS-0231). LE O ARQUIVO DE TRANSACOES    *             00001400
      *           GMTRANS, COMANDO A COMANDO, MANTEM EM   *             00001500
      *           MEMORIA O CADASTRO DE CLIENTES E        *             00001600
      *           FREELANCERS, O CATALOGO DE SERVICOS E AS*             00001700
      *           CONTRATACOES ATIVAS, E GRAVA NO ARQUIVO *             00001800
      *           GMRESULT O RESULTADO (UMA OU MAIS       *             00001900
      *           LINHAS) DE CADA COMANDO PROCESSADO. NAO *             00002000
      *           HA ACESSO A BANCO DE DADOS NEM A        *             00002100
      *           ARQUIVOS MESTRES EM DISCO - TODO O      *             00002200
      *           CADASTRO VIVE APENAS DURANTE A EXECUCAO *             00002300
      *           DESTE PROGRAMA.                         *             00002400
      *---------------------------------------------------*             00002500
      *  ARQUIVOS:                                        *             00002600
      *  DDNAME             I/O           INCLUDE/BOOK    *             00002700
      *  GMTRANS             I             ---------      *             00002800
      *  GMRESULT            O             ---------      *             00002900
      *---------------------------------------------------*             00003000
      *  TABELAS EM MEMORIA (COPY):                       *             00003100
      *  MEMBRO              I/O           INCLUDE/BOOK   *             00003200
      *  #GMLOG              O             #GMLOG         *             00003300
      *  #GMCUST             I/O           #GMCUST        *             00003400
      *  #GMFREE             I/O           #GMFREE        *             00003500
      *  #GMEMPL             I/O           #GMEMPL        *             00003600
      *  #GMSVC              I             #GMSVC         *             00003700
      *===================================================*             00003800
      *-----------------------------------------------------------------00003900
      *  HISTORICO DE ALTERACOES                                        00004000
      *-----------------------------------------------------------------00004100
      *  1991-06-02  MSILVA   RS-0231 CRIACAO DO PROGRAMA GM0100        00004200
      *  1991-06-09  MSILVA   RS-0231 INCLUIDO CADASTRO DE CLIENTES     00004300
      *  1991-06-22  MSILVA   RS-0231 INCLUIDO CADASTRO DE FREELANCERS  00004400
      *  1991-07-14  MSILVA   RS-0231 INCLUIDO CALCULO DO SCORE DE MATCH00004500
      *  1991-08-03  MSILVA   RS-0231 INCLUIDA CONTRATACAO E CONCLUSAO  00004600
      *  1991-08-30  MSILVA   RS-0231 INCLUIDO CANCELAMENTO POR         00004700
      *                        FREELANCER                               00004800
      *  1991-09-18  MSILVA   RS-0231 INCLUIDA LISTA NEGRA DE           00004900
      *                        FREELANCERS                              00005000
      *  1991-10-11  MSILVA   RS-0231 INCLUIDA FAIXA DE FIDELIDADE      00005100
      *  1991-11-05  MSILVA   RS-0231 INCLUIDO FECHAMENTO MENSAL        00005200
      *                        (SIMULATE)                               00005300
      *  1992-01-20  RCOSTA   RS-0255 CORRIGIDA ORDEM DO PAGAMENTO NA   00005400
      *                        CONCLUSAO DO TRABALHO (CONCLUIR-AVALIAR) 00005500
      *  1992-05-07  RCOSTA   RS-0270 INCLUIDA CONSULTA DE              00005600
      *                        CLIENTE/FREELANCER                       00005700
      *  1993-02-16  RCOSTA   RS-0298 INCLUIDA TROCA DE SERVICO EM FILA 00005800
      *  1993-09-29  RCOSTA   RS-0312 INCLUIDA ATUALIZACAO MANUAL DE    00005900
      *                        SKILLS                                   00006000
      *  1994-04-12  MSILVA   RS-0340 INCLUIDO BANIMENTO POR            00006100
      *                        CANCELAMENTOS                            00006200
      *  1995-01-09  MSILVA   RS-0355 REVISAO GERAL DO PARSER DE        00006300
      *                        COMANDOS                                 00006400
      *  1999-01-14  RCOSTA   RS-0410 REVISAO GERAL PARA VIRADA DO      00006500
      *                        MILENIO                                  00006600
      *                        (Y2K) - NENHUM CAMPO DE DATA NESTE       00006700
      *                        PROGRAMA                                 00006800
      *  2004-05-26  MSILVA   RS-0231 PADRONIZADO COPY '#GLOG' ->       00006900
      *                        '#GMLOG'                                 00007000
      *  2009-03-17  JFARIA   RS-0610 INCLUIDOS FLAGS DE QUEIMADO E     00007100
      *                        BANIDO                                   00007200
      *  2012-08-21  JFARIA   RS-0801 CADASTROS CONVERTIDOS PARA TABELAS00007300
      *                        OCCURS EM MEMORIA (ANTES EM ARQUIVOS     00007400
      *                        VSAM)                                    00007500
      *  2015-04-30  PALMEIDA RS-0944 REVISAO DO CALCULO DE SCORE       00007600
      *                        (RS-0944)                                00007700
      *  2016-11-14  PALMEIDA RS-1012 AMPLIADA TABELA DE CONTRATACOES   00007800
      *  2017-06-14  RCOSTA   RS-0852 CORRIGIDO EMPLOY_FREELANCER QUE   00007900
      *                        CONTRATAVA O FREELANCER ERRADO QUANDO    00008000
      *                        HAVIA 2 OU MAIS CADASTRADOS (WRK-CALC-   00008100
      *                        FRE-IDX FICAVA COM LIXO DE TRANSACAO     00008200
      *                        ANTERIOR)                                00008300
      *  2017-09-22  RCOSTA   RS-0867 CORRIGIDO PRECO COM ZEROS/BRANCOS 00008400
      *                        A ESQUERDA NA LISTAGEM DO REQUEST_JOB E  00008500
      *                        NA CONSULTA DE FREELANCER                00008600
      *-----------------------------------------------------------------00008700
       ENVIRONMENT DIVISION.                                            00008800
       CONFIGURATION SECTION.                                           00008900
       SOURCE-COMPUTER.  IBM-370.                                       00009000
       OBJECT-COMPUTER.  IBM-370.                                       00009100
       SPECIAL-NAMES.                                                   00009200
           C01 IS TOP-OF-FORM                                           00009300
           CLASS CLASSE-DIGITOS IS '0' THRU '9'                         00009400
           UPSI-0.                                                      00009500
       INPUT-OUTPUT SECTION.                                            00009600
       FILE-CONTROL.                                                    00009700
           SELECT GMTRANS  ASSIGN TO GMTRANS                            00009800
                  FILE STATUS IS WRK-FS-GMTRANS.                        00009900
           SELECT GMRESULT ASSIGN TO GMRESULT                           00010000
                  FILE STATUS IS WRK-FS-GMRESULT.                       00010100
      *-----------------------------------------------------------------00010200
       DATA DIVISION.                                                   00010300
       FILE SECTION.                                                    00010400
       FD  GMTRANS                                                      00010500
           RECORDING MODE IS F                                          00010600
           BLOCK CONTAINS 0 RECORDS                                     00010700
           LABEL RECORDS ARE STANDARD.                                  00010800
       01  FD-GMTRANS-LINHA.                                            00010900
           05  FD-GMTRANS-TEXTO       PIC X(80).                        00011000
       FD  GMRESULT                                                     00011100
           RECORDING MODE IS F                                          00011200
           BLOCK CONTAINS 0 RECORDS                                     00011300
           LABEL RECORDS ARE STANDARD.                                  00011400
       01  FD-GMRESULT-LINHA.                                           00011500
           05  FD-GMRESULT-TEXTO      PIC X(132).                       00011600
      *-----------------------------------------------------------------00011700
       WORKING-STORAGE SECTION.                                         00011800
       COPY '#GMLOG'.                                                   00011900
       01 FILLER PIC X(48) VALUE                                        00012000
          '----AREA DE STATUS DE ARQUIVOS----------------'.             00012100
       77  WRK-FS-GMTRANS              PIC X(02) VALUE '00'.            00012200
           88  WRK-FS-GMTRANS-OK           VALUE '00'.                  00012300
           88  WRK-FS-GMTRANS-FIM          VALUE '10'.                  00012400
       77  WRK-FS-GMRESULT             PIC X(02) VALUE '00'.            00012500
           88  WRK-FS-GMRESULT-OK          VALUE '00'.                  00012600
       77  WRK-FIM-ARQUIVO             PIC X(01) VALUE 'N'.             00012700
       01 FILLER PIC X(48) VALUE                                        00012800
          '----TABELA DE SERVICOS (CATALOGO FIXO)--------'.             00012900
       COPY '#GMSVC'.                                                   00013000
       01 FILLER PIC X(48) VALUE                                        00013100
          '----TABELA DE CLIENTES-------------------------'.            00013200
       COPY '#GMCUST'.                                                  00013300
       01 FILLER PIC X(48) VALUE                                        00013400
          '----TABELA DE FREELANCERS-----------------------'.           00013500
       COPY '#GMFREE'.                                                  00013600
       01 FILLER PIC X(48) VALUE                                        00013700
          '----TABELA DE CONTRATACOES ATIVAS---------------'.           00013800
       COPY '#GMEMPL'.                                                  00013900
       01 FILLER PIC X(48) VALUE                                        00014000
          '----AREA DE QUEBRA DA LINHA DE ENTRADA----------'.           00014100
       01  WRK-LINHA-ENTRADA              PIC X(80).                    00014200
       01  WRK-LINHA-ENTRADA-R REDEFINES WRK-LINHA-ENTRADA.             00014300
           05  WRK-LINHA-CHAR              PIC X(01) OCCURS 80 TIMES.   00014400
       01  WRK-LINHA-TRIM                  PIC X(80).                   00014500
       77  WRK-POS-INI                     PIC 9(02) COMP.              00014600
       77  WRK-LEN-RESTO                   PIC 9(02) COMP.              00014700
       01  WRK-TOKENS-GRUPO.                                            00014800
           05  WRK-TOK-1                   PIC X(20).                   00014900
           05  WRK-TOK-2                   PIC X(20).                   00015000
           05  WRK-TOK-3                   PIC X(20).                   00015100
           05  WRK-TOK-4                   PIC X(20).                   00015200
           05  WRK-TOK-5                   PIC X(20).                   00015300
           05  WRK-TOK-6                   PIC X(20).                   00015400
           05  WRK-TOK-7                   PIC X(20).                   00015500
           05  WRK-TOK-8                   PIC X(20).                   00015600
           05  WRK-TOK-9                   PIC X(20).                   00015700
           05  WRK-TOK-10                  PIC X(20).                   00015800
           05  WRK-TOK-11                  PIC X(20).                   00015900
           05  WRK-TOK-12                  PIC X(20).                   00016000
       01  WRK-TOKENS-FLAT REDEFINES WRK-TOKENS-GRUPO.                  00016100
           05  FILLER                      PIC X(240).                  00016200
       01  WRK-TOK-LEN-GRUPO.                                           00016300
           05  WRK-TOK-LEN-1                PIC 9(02) COMP.             00016400
           05  WRK-TOK-LEN-2                PIC 9(02) COMP.             00016500
           05  WRK-TOK-LEN-3                PIC 9(02) COMP.             00016600
           05  WRK-TOK-LEN-4                PIC 9(02) COMP.             00016700
           05  WRK-TOK-LEN-5                PIC 9(02) COMP.             00016800
           05  WRK-TOK-LEN-6                PIC 9(02) COMP.             00016900
           05  WRK-TOK-LEN-7                PIC 9(02) COMP.             00017000
           05  WRK-TOK-LEN-8                PIC 9(02) COMP.             00017100
           05  WRK-TOK-LEN-9                PIC 9(02) COMP.             00017200
           05  WRK-TOK-LEN-10               PIC 9(02) COMP.             00017300
           05  WRK-TOK-LEN-11               PIC 9(02) COMP.             00017400
           05  WRK-TOK-LEN-12               PIC 9(02) COMP.             00017500
       77  WRK-TOK-QTD                     PIC 9(02) COMP.              00017600
       77  WRK-LINHA-VAZIA                 PIC X(01).                   00017700
       77  WRK-ERRO-TIPO                   PIC X(01).                   00017800
       01  WRK-LINHA-SAIDA                  PIC X(132).                 00017900
       01 FILLER PIC X(48) VALUE                                        00018000
          '----AREA DE TRABALHO DO DESPACHANTE------------'.            00018100
       77  WRK-CHAVE-CLIENTE               PIC X(20).                   00018200
       77  WRK-CHAVE-FREELANCER            PIC X(20).                   00018300
       77  WRK-CHAVE-SERVICO               PIC X(14).                   00018400
       77  WRK-CLI-IDX-NUM                 PIC 9(03) COMP.              00018500
       77  WRK-CLI-ACHADO                  PIC X(01).                   00018600
       77  WRK-FRE-IDX-NUM                 PIC 9(03) COMP.              00018700
       77  WRK-FRE-ACHADO                  PIC X(01).                   00018800
       77  WRK-SVC-IDX-NUM                 PIC 9(02) COMP.              00018900
       77  WRK-SVC-ACHADO                  PIC X(01).                   00019000
       77  WRK-EMP-IDX-NUM                 PIC 9(03) COMP.              00019100
       77  WRK-EMP-ACHADO                  PIC X(01).                   00019200
       77  WRK-NEGRA-IDX-NUM               PIC 9(02) COMP.              00019300
       77  WRK-NEGRA-ACHADO                PIC X(01).                   00019400
       77  WRK-SUB1                        PIC 9(03) COMP.              00019500
       77  WRK-SUB2                        PIC 9(03) COMP.              00019600
       77  WRK-NUM-PRECO                   PIC 9(07).                   00019700
       77  WRK-NUM-HAB-T                   PIC 9(03).                   00019800
       77  WRK-NUM-HAB-C                   PIC 9(03).                   00019900
       77  WRK-NUM-HAB-R                   PIC 9(03).                   00020000
       77  WRK-NUM-HAB-E                   PIC 9(03).                   00020100
       77  WRK-NUM-HAB-A                   PIC 9(03).                   00020200
       77  WRK-NUM-TOPK                    PIC 9(03) COMP.              00020300
       77  WRK-NUM-RATING                  PIC 9(01).                   00020400
       77  WRK-NUM-DESCONTO                PIC 9(03) COMP.              00020500
       77  WRK-NUM-PAGAMENTO                PIC 9(07) COMP.             00020600
       01 FILLER PIC X(48) VALUE                                        00020700
          '----AREA DO CALCULO DO SCORE DE MATCH----------'.            00020800
       77  WRK-CALC-FRE-IDX                PIC 9(03) COMP.              00020900
       77  WRK-SOMA-FP                     PIC 9(07) COMP.              00021000
       77  WRK-SOMA-P                      PIC 9(05) COMP.              00021100
       77  WRK-DENOM                       PIC 9(07) COMP.              00021200
       01  WRK-SKILL-SCORE                 PIC S9(1)V9(9).              00021300
       01  WRK-RATING-SCORE                PIC S9(1)V9(9).              00021400
       01  WRK-RELIAB-SCORE                PIC S9(1)V9(9).              00021500
       01  WRK-BURNOUT-PEN                 PIC S9(1)V9(9).              00021600
       01  WRK-COMPOSITE                   PIC S9(1)V9(9).              00021700
       01  WRK-SCALED                      PIC S9(5)V9(5).              00021800
       77  WRK-SCORE-CALC                  PIC S9(05) COMP.             00021900
       77  WRK-FRAC-CHECK                  PIC S9(5)V9(5).              00022000
       01 FILLER PIC X(48) VALUE                                        00022100
          '----AREA DA LISTA DE SELECIONADOS (REQUEST)----'.            00022200
       01  WRK-SNAPSHOT-TAB.                                            00022300
           05  WRK-SNAP-QTD                PIC 9(03) COMP.              00022400
           05 WRK-SNAP-IDX PIC 9(03) COMP OCCURS 200 TIMES.             00022500
       01  WRK-SELECAO-TAB.                                             00022600
           05  WRK-SEL-QTD                 PIC 9(03) COMP.              00022700
           05 WRK-SEL-IDX PIC 9(03) COMP OCCURS 200 TIMES.              00022800
       77  WRK-MAX-IDX                     PIC 9(03) COMP.              00022900
       77  WRK-TROCA-IDX                   PIC 9(03) COMP.              00023000
       77  WRK-TROCA-VAL                   PIC 9(03) COMP.              00023100
       01 FILLER PIC X(48) VALUE                                        00023200
          '----AREA DO GANHO DE HABILIDADE (RS-0944)------'.            00023300
       01  WRK-RANK-HAB-TAB.                                            00023400
           05  WRK-RANK-VALOR              PIC 9(03) OCCURS 5 TIMES.    00023500
           05 WRK-RANK-POS PIC 9(01) COMP OCCURS 5 TIMES.               00023600
       77  WRK-RANK-I                      PIC 9(01) COMP.              00023700
       77  WRK-RANK-J                      PIC 9(01) COMP.              00023800
       77  WRK-RANK-MAXI                   PIC 9(01) COMP.              00023900
       77  WRK-RANK-TMPV                   PIC 9(03).                   00024000
       77  WRK-RANK-TMPP                   PIC 9(01) COMP.              00024100
       77  WRK-GANHO-POS                   PIC 9(01) COMP.              00024200
       77  WRK-GANHO-VALOR                 PIC 9(03) COMP.              00024300
       01 FILLER PIC X(48) VALUE                                        00024400
          '----AREA DE EDICAO E JUSTIFICACAO A ESQUERDA---'.            00024500
       01  WRK-GENERICO                    PIC X(20).                   00024600
       01  WRK-GEN-TEMP                    PIC X(20).                   00024700
       77  WRK-GEN-POS                     PIC 9(02) COMP.              00024800
       77  WRK-GEN-RESTO                   PIC 9(02) COMP.              00024900
       01  WRK-SCORE-EDIT                  PIC -(4)9.                   00025000
       01  WRK-PRECO-EDIT                  PIC Z(6)9.                   00025100
       01  WRK-CONT-EDIT                   PIC Z(6)9.                   00025200
       01  WRK-RATING-EDIT                 PIC 9.9.                     00025300
       77  WRK-RATING-1DEC                 PIC 9(01)V9(01).             00025400
      *-----------------------------------------------------------------00025500
       PROCEDURE DIVISION.                                              00025600
      *-----------------------------------------------------------------00025700
      *  0000-PRINCIPAL - SECTION-MAE DO JOB. ABRE OS ARQUIVOS, LE A    00025800
      *  PRIMEIRA LINHA DE GMTRANS, PROCESSA TODAS AS TRANSACOES E FECHA00025900
      *  OS ARQUIVOS NA SAIDA. E O UNICO PONTO DE ENTRADA DO PROGRAMA --00026000
      *  NAO HA OUTRA SECTION CHAMADA DIRETAMENTE PELO RUN-TIME.        00026100
      *-----------------------------------------------------------------00026200
       0000-PRINCIPAL SECTION.                                          00026300
           PERFORM 1000-INICIALIZAR.                                    00026400
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-GMTRANS = '10'.          00026500
           PERFORM 3000-FINALIZAR.                                      00026600
           STOP RUN.                                                    00026700
       0000-99-FIM. EXIT.                                               00026800
      *-----------------------------------------------------------------00026900
      *  1000-INICIALIZAR - ABRE GMTRANS E GMRESULT, CARREGA O CATALOGO 00027000
      *  FIXO DE SERVICOS (1010) E FAZ A LEITURA ANTECIPADA DA PRIMEIRA 00027100
      *  TRANSACAO (1100). AS TABELAS DE CLIENTE, FREELANCER E          00027200
      *  CONTRATACAO COMECAM VAZIAS (WRK-xxx-QTD-REG = ZERO) -- NAO HA  00027300
      *  CARGA DE CADASTRO PREVIO, TUDO NASCE DURANTE A EXECUCAO.       00027400
      *-----------------------------------------------------------------00027500
       1000-INICIALIZAR SECTION.                                        00027600
           OPEN INPUT  GMTRANS.                                         00027700
           OPEN OUTPUT GMRESULT.                                        00027800
           PERFORM 4000-TESTAR-STATUS.                                  00027900
           MOVE ZERO TO WRK-CLI-QTD-REG.                                00028000
           MOVE ZERO TO WRK-FRE-QTD-REG.                                00028100
           MOVE ZERO TO WRK-EMP-QTD-REG.                                00028200
           PERFORM 1010-CARREGAR-SERVICOS.                              00028300
           PERFORM 1100-LER-PRIMEIRO.                                   00028400
       1000-99-FIM. EXIT.                                               00028500
      *-----------------------------------------------------------------00028600
      *  1010-CARREGAR-SERVICOS - CARREGA NA TABELA WRK-SERVICO-TAB OS  00028700
      *  10 SERVICOS FIXOS DO CATALOGO (NOME E PERFIL DE HABILIDADE     00028800
      *  EXIGIDO POR SERVICO), VIA VALUE CLAUSE EM WORKING-STORAGE -- O 00028900
      *  CATALOGO E ESTATICO PARA TODA A EXECUCAO, NAO VEM DE ARQUIVO.  00029000
      *-----------------------------------------------------------------00029100
       1010-CARREGAR-SERVICOS SECTION.                                  00029200
           MOVE 'paint'            TO WRK-SVC-NOME(1).                  00029300
           MOVE 70 TO WRK-SVC-HAB-T(1). MOVE 60 TO WRK-SVC-HAB-C(1).    00029400
           MOVE 50 TO WRK-SVC-HAB-R(1). MOVE 85 TO WRK-SVC-HAB-E(1).    00029500
           MOVE 90 TO WRK-SVC-HAB-A(1).                                 00029600
           MOVE 'web_dev'          TO WRK-SVC-NOME(2).                  00029700
           MOVE 95 TO WRK-SVC-HAB-T(2). MOVE 75 TO WRK-SVC-HAB-C(2).    00029800
           MOVE 85 TO WRK-SVC-HAB-R(2). MOVE 80 TO WRK-SVC-HAB-E(2).    00029900
           MOVE 90 TO WRK-SVC-HAB-A(2).                                 00030000
           MOVE 'graphic_design'   TO WRK-SVC-NOME(3).                  00030100
           MOVE 75 TO WRK-SVC-HAB-T(3). MOVE 85 TO WRK-SVC-HAB-C(3).    00030200
           MOVE 95 TO WRK-SVC-HAB-R(3). MOVE 70 TO WRK-SVC-HAB-E(3).    00030300
           MOVE 85 TO WRK-SVC-HAB-A(3).                                 00030400
           MOVE 'data_entry'       TO WRK-SVC-NOME(4).                  00030500
           MOVE 50 TO WRK-SVC-HAB-T(4). MOVE 50 TO WRK-SVC-HAB-C(4).    00030600
           MOVE 30 TO WRK-SVC-HAB-R(4). MOVE 95 TO WRK-SVC-HAB-E(4).    00030700
           MOVE 95 TO WRK-SVC-HAB-A(4).                                 00030800
           MOVE 'tutoring'         TO WRK-SVC-NOME(5).                  00030900
           MOVE 80 TO WRK-SVC-HAB-T(5). MOVE 95 TO WRK-SVC-HAB-C(5).    00031000
           MOVE 70 TO WRK-SVC-HAB-R(5). MOVE 90 TO WRK-SVC-HAB-E(5).    00031100
           MOVE 75 TO WRK-SVC-HAB-A(5).                                 00031200
           MOVE 'cleaning'         TO WRK-SVC-NOME(6).                  00031300
           MOVE 40 TO WRK-SVC-HAB-T(6). MOVE 60 TO WRK-SVC-HAB-C(6).    00031400
           MOVE 40 TO WRK-SVC-HAB-R(6). MOVE 90 TO WRK-SVC-HAB-E(6).    00031500
           MOVE 85 TO WRK-SVC-HAB-A(6).                                 00031600
           MOVE 'writing'          TO WRK-SVC-NOME(7).                  00031700
           MOVE 70 TO WRK-SVC-HAB-T(7). MOVE 85 TO WRK-SVC-HAB-C(7).    00031800
           MOVE 90 TO WRK-SVC-HAB-R(7). MOVE 80 TO WRK-SVC-HAB-E(7).    00031900
           MOVE 95 TO WRK-SVC-HAB-A(7).                                 00032000
           MOVE 'photography'      TO WRK-SVC-NOME(8).                  00032100
           MOVE 85 TO WRK-SVC-HAB-T(8). MOVE 80 TO WRK-SVC-HAB-C(8).    00032200
           MOVE 90 TO WRK-SVC-HAB-R(8). MOVE 75 TO WRK-SVC-HAB-E(8).    00032300
           MOVE 90 TO WRK-SVC-HAB-A(8).                                 00032400
           MOVE 'plumbing'         TO WRK-SVC-NOME(9).                  00032500
           MOVE 85 TO WRK-SVC-HAB-T(9). MOVE 65 TO WRK-SVC-HAB-C(9).    00032600
           MOVE 60 TO WRK-SVC-HAB-R(9). MOVE 90 TO WRK-SVC-HAB-E(9).    00032700
           MOVE 85 TO WRK-SVC-HAB-A(9).                                 00032800
           MOVE 'electrical'       TO WRK-SVC-NOME(10).                 00032900
           MOVE 90 TO WRK-SVC-HAB-T(10). MOVE 65 TO WRK-SVC-HAB-C(10).  00033000
           MOVE 70 TO WRK-SVC-HAB-R(10). MOVE 95 TO WRK-SVC-HAB-E(10).  00033100
           MOVE 95 TO WRK-SVC-HAB-A(10).                                00033200
       1010-99-FIM. EXIT.                                               00033300
      *-----------------------------------------------------------------00033400
      *  1100-LER-PRIMEIRO - LE A PRIMEIRA LINHA DE GMTRANS ANTES DO    00033500
      *  LACO PRINCIPAL COMECAR (LEITURA ANTECIPADA - READ-AHEAD), PARA 00033600
      *  QUE WRK-FIM-ARQUIVO JA REFLITA UM ARQUIVO DE ENTRADA VAZIO     00033700
      *  ANTES DA PRIMEIRA CHAMADA A 2000-PROCESSAR.                    00033800
      *-----------------------------------------------------------------00033900
       1100-LER-PRIMEIRO SECTION.                                       00034000
           READ GMTRANS INTO WRK-LINHA-ENTRADA.                         00034100
           IF WRK-FS-GMTRANS = '00' OR WRK-FS-GMTRANS = '10'            00034200
              CONTINUE                                                  00034300
           ELSE                                                         00034400
              PERFORM 4000-TESTAR-STATUS                                00034500
           END-IF.                                                      00034600
       1100-99-FIM. EXIT.                                               00034700
      *-----------------------------------------------------------------00034800
      *  2000-PROCESSAR - CORPO DO LACO PRINCIPAL. TRATA A LINHA JA     00034900
      *  LIDA, TOKENIZA, DESPACHA PARA A UNIDADE CORRETA (2050) E LE A  00035000
      *  PROXIMA LINHA DE GMTRANS. O LACO EM 0000-PRINCIPAL TERMINA     00035100
      *  QUANDO WRK-FS-GMTRANS SINALIZA FIM DE ARQUIVO ('10').          00035200
      *-----------------------------------------------------------------00035300
       2000-PROCESSAR SECTION.                                          00035400
           MOVE 'N' TO WRK-LINHA-VAZIA.                                 00035500
           IF WRK-LINHA-ENTRADA = SPACES                                00035600
              MOVE 'Y' TO WRK-LINHA-VAZIA                               00035700
           ELSE                                                         00035800
              MOVE SPACES TO WRK-LINHA-SAIDA                            00035900
              MOVE ' ' TO WRK-ERRO-TIPO                                 00036000
              PERFORM 2010-QUEBRAR-LINHA                                00036100
              PERFORM 2050-DESPACHAR                                    00036200
           END-IF.                                                      00036300
           READ GMTRANS INTO WRK-LINHA-ENTRADA.                         00036400
           IF WRK-FS-GMTRANS = '00' OR WRK-FS-GMTRANS = '10'            00036500
              CONTINUE                                                  00036600
           ELSE                                                         00036700
              PERFORM 4000-TESTAR-STATUS                                00036800
           END-IF.                                                      00036900
       2000-99-FIM. EXIT.                                               00037000
      *-----------------------------------------------------------------00037100
      *  2010-QUEBRAR-LINHA - TOKENIZA A LINHA DE ENTRADA EM ATE 12     00037200
      *  CAMPOS SEPARADOS POR VIRGULA (WRK-TOKENS-GRUPO), GUARDANDO O   00037300
      *  TAMANHO REAL DE CADA TOKEN EM WRK-TOK-LEN-n -- OS COMANDOS DA  00037400
      *  SUITE NUNCA PASSAM DE 12 CAMPOS (comando + parametros).        00037500
      *-----------------------------------------------------------------00037600
       2010-QUEBRAR-LINHA SECTION.                                      00037700
           MOVE SPACES TO WRK-TOKENS-FLAT.                              00037800
           MOVE 1 TO WRK-POS-INI.                                       00037900
           PERFORM 2011-ACHAR-INICIO                                    00038000
               UNTIL WRK-POS-INI > 80                                   00038100
                  OR WRK-LINHA-CHAR(WRK-POS-INI) NOT = SPACE.           00038200
           MOVE SPACES TO WRK-LINHA-TRIM.                               00038300
           IF WRK-POS-INI <= 80                                         00038400
              COMPUTE WRK-LEN-RESTO = 81 - WRK-POS-INI                  00038500
              MOVE WRK-LINHA-ENTRADA(WRK-POS-INI:WRK-LEN-RESTO)         00038600
                  TO WRK-LINHA-TRIM(1:WRK-LEN-RESTO)                    00038700
           END-IF.                                                      00038800
           UNSTRING WRK-LINHA-TRIM DELIMITED BY ALL SPACE               00038900
               INTO WRK-TOK-1  COUNT IN WRK-TOK-LEN-1                   00039000
                    WRK-TOK-2  COUNT IN WRK-TOK-LEN-2                   00039100
                    WRK-TOK-3  COUNT IN WRK-TOK-LEN-3                   00039200
                    WRK-TOK-4  COUNT IN WRK-TOK-LEN-4                   00039300
                    WRK-TOK-5  COUNT IN WRK-TOK-LEN-5                   00039400
                    WRK-TOK-6  COUNT IN WRK-TOK-LEN-6                   00039500
                    WRK-TOK-7  COUNT IN WRK-TOK-LEN-7                   00039600
                    WRK-TOK-8  COUNT IN WRK-TOK-LEN-8                   00039700
                    WRK-TOK-9  COUNT IN WRK-TOK-LEN-9                   00039800
                    WRK-TOK-10 COUNT IN WRK-TOK-LEN-10                  00039900
                    WRK-TOK-11 COUNT IN WRK-TOK-LEN-11                  00040000
                    WRK-TOK-12 COUNT IN WRK-TOK-LEN-12                  00040100
               TALLYING IN WRK-TOK-QTD.                                 00040200
       2010-99-FIM. EXIT.                                               00040300
      *-----------------------------------------------------------------00040400
      *  2011-ACHAR-INICIO - LOCALIZA A POSICAO DO PRIMEIRO CARACTER    00040500
      *  NAO-BRANCO DA LINHA DE ENTRADA, DESCARTANDO ESPACOS A ESQUERDA 00040600
      *  ANTES DE TOKENIZAR EM 2010-QUEBRAR-LINHA.                      00040700
      *-----------------------------------------------------------------00040800
       2011-ACHAR-INICIO SECTION.                                       00040900
           ADD 1 TO WRK-POS-INI.                                        00041000
       2011-99-FIM. EXIT.                                               00041100
      *-----------------------------------------------------------------00041200
      *  2050-DESPACHAR - EVALUATE TRUE SOBRE O PRIMEIRO TOKEN (WRK-    00041300
      *  TOK-1), O NOME DO COMANDO, DESVIANDO PARA A UNIDADE DE REGRA   00041400
      *  CORRESPONDENTE. COMANDO NAO RECONHECIDO CAI NO WHEN OTHER E    00041500
      *  GERA 2999-ERRO-REGRA.                                          00041600
      *-----------------------------------------------------------------00041700
       2050-DESPACHAR SECTION.                                          00041800
           EVALUATE TRUE                                                00041900
               WHEN WRK-TOK-1 = 'register_customer'                     00042000
                    PERFORM 2110-REGISTRAR-CLIENTE                      00042100
               WHEN WRK-TOK-1 = 'register_freelancer'                   00042200
                    PERFORM 2120-REGISTRAR-FREELANCER                   00042300
               WHEN WRK-TOK-1 = 'request_job'                           00042400
                    PERFORM 2310-TRATAR-REQUEST-JOB                     00042500
               WHEN WRK-TOK-1 = 'employ_freelancer'                     00042600
                    PERFORM 2410-TRATAR-EMPLOY                          00042700
               WHEN WRK-TOK-1 = 'complete_and_rate'                     00042800
                    PERFORM 2420-TRATAR-COMPLETE                        00042900
               WHEN WRK-TOK-1 = 'cancel_by_freelancer'                  00043000
                    PERFORM 2440-TRATAR-CANCELA-FRE                     00043100
               WHEN WRK-TOK-1 = 'cancel_by_customer'                    00043200
                    PERFORM 2430-TRATAR-CANCELA-CLI                     00043300
               WHEN WRK-TOK-1 = 'blacklist'                             00043400
                    PERFORM 2510-TRATAR-BLACKLIST                       00043500
               WHEN WRK-TOK-1 = 'unblacklist'                           00043600
                    PERFORM 2520-TRATAR-UNBLACKLIST                     00043700
               WHEN WRK-TOK-1 = 'change_service'                        00043800
                    PERFORM 2450-TRATAR-CHANGE-SVC                      00043900
               WHEN WRK-TOK-1 = 'simulate_month'                        00044000
                    PERFORM 2700-TRATAR-SIMULATE                        00044100
               WHEN WRK-TOK-1 = 'query_freelancer'                      00044200
                    PERFORM 2810-TRATAR-QUERY-FRE                       00044300
               WHEN WRK-TOK-1 = 'query_customer'                        00044400
                    PERFORM 2820-TRATAR-QUERY-CLI                       00044500
               WHEN WRK-TOK-1 = 'update_skill'                          00044600
                    PERFORM 2460-TRATAR-UPDATE-SKILL                    00044700
               WHEN OTHER                                               00044800
                    MOVE SPACES TO WRK-LINHA-SAIDA                      00044900
                    STRING 'Unknown command: ' DELIMITED BY SIZE        00045000
                           WRK-TOK-1(1:WRK-TOK-LEN-1) DELIMITED BY SIZE 00045100
                           INTO WRK-LINHA-SAIDA                         00045200
                    PERFORM 2090-ESCREVER-LINHA                         00045300
           END-EVALUATE.                                                00045400
       2050-99-FIM. EXIT.                                               00045500
      *-----------------------------------------------------------------00045600
      *  2090-ESCREVER-LINHA - GRAVA WRK-LINHA-SAIDA EM GMRESULT E LIMPA00045700
      *  A AREA PARA A PROXIMA LINHA DE RESULTADO. TODA SAIDA DO        00045800
      *  PROGRAMA PASSA POR ESTE UNICO PONTO.                           00045900
      *-----------------------------------------------------------------00046000
       2090-ESCREVER-LINHA SECTION.                                     00046100
           MOVE SPACES TO FD-GMRESULT-TEXTO.                            00046200
           MOVE WRK-LINHA-SAIDA TO FD-GMRESULT-TEXTO.                   00046300
           WRITE FD-GMRESULT-LINHA.                                     00046400
           IF WRK-FS-GMRESULT NOT = '00'                                00046500
              PERFORM 4000-TESTAR-STATUS                                00046600
           END-IF.                                                      00046700
           MOVE SPACES TO WRK-LINHA-SAIDA.                              00046800
       2090-99-FIM. EXIT.                                               00046900
      *-----------------------------------------------------------------00047000
      *  2099-JUSTIFICAR-ESQUERDA - DESLOCA O CONTEUDO DE WRK-GENERICO  00047100
      *  PARA A ESQUERDA, ELIMINANDO OS BRANCOS (OU ZEROS SUPRIMIDOS) A 00047200
      *  ESQUERDA DE UM CAMPO EDITADO, DE MODO QUE O VALOR POSSA SER    00047300
      *  CONCATENADO NA LINHA DE SAIDA SEM ESPACO OU ZERO SOBRANDO      00047400
      *  (REGRA DE NEGOCIO: 'INTEIRO SIMPLES, SEM ZEROS A ESQUERDA').   00047500
      *-----------------------------------------------------------------00047600
       2099-JUSTIFICAR-ESQUERDA SECTION.                                00047700
           MOVE 1 TO WRK-GEN-POS.                                       00047800
           PERFORM 2099-10-ACHAR                                        00047900
               UNTIL WRK-GEN-POS > 20                                   00048000
                  OR WRK-GENERICO(WRK-GEN-POS:1) NOT = SPACE.           00048100
           IF WRK-GEN-POS > 1 AND WRK-GEN-POS <= 20                     00048200
              MOVE WRK-GENERICO TO WRK-GEN-TEMP                         00048300
              MOVE SPACES TO WRK-GENERICO                               00048400
              COMPUTE WRK-GEN-RESTO = 21 - WRK-GEN-POS                  00048500
              MOVE WRK-GEN-TEMP(WRK-GEN-POS:WRK-GEN-RESTO)              00048600
                  TO WRK-GENERICO(1:WRK-GEN-RESTO)                      00048700
           END-IF.                                                      00048800
       2099-99-FIM. EXIT.                                               00048900
      *-----------------------------------------------------------------00049000
      *  2099-10-ACHAR - PASSO INTERNO DE 2099-JUSTIFICAR-ESQUERDA.     00049100
      *  PERCORRE WRK-GENERICO CARACTER A CARACTER PROCURANDO O PRIMEIRO00049200
      *  NAO-BRANCO (POSICAO DE ONDE O VALOR UTIL COMECA).              00049300
      *-----------------------------------------------------------------00049400
       2099-10-ACHAR SECTION.                                           00049500
           ADD 1 TO WRK-GEN-POS.                                        00049600
       2099-10-99-FIM. EXIT.                                            00049700
      *-----------------------------------------------------------------00049800
      *  2971-LOCALIZAR-CLIENTE - BUSCA SEQUENCIAL DO CLIENTE CUJA CHAVE00049900
      *  ESTA EM WRK-CHAVE-CLIENTE. DEVOLVE O INDICE EM WRK-CLI-IDX-NUM,00050000
      *  OU ZERO SE NAO ENCONTRADO -- O CHAMADOR SEMPRE TESTA WRK-CLI-  00050100
      *  IDX-NUM = ZERO ANTES DE USAR O INDICE.                         00050200
      *-----------------------------------------------------------------00050300
       2971-LOCALIZAR-CLIENTE SECTION.                                  00050400
           MOVE 'N' TO WRK-CLI-ACHADO.                                  00050500
           MOVE ZERO TO WRK-CLI-IDX-NUM.                                00050600
           MOVE ZERO TO WRK-SUB1.                                       00050700
           PERFORM 2971-10-COMPARAR                                     00050800
               VARYING WRK-SUB1 FROM 1 BY 1                             00050900
               UNTIL WRK-SUB1 > WRK-CLI-QTD-REG                         00051000
                  OR WRK-CLI-ACHADO = 'Y'.                              00051100
       2971-99-FIM. EXIT.                                               00051200
      *-----------------------------------------------------------------00051300
      *  2971-10-COMPARAR - PASSO INTERNO DA BUSCA SEQUENCIAL DE        00051400
      *  CLIENTE. TESTA UMA OCORRENCIA DE WRK-CLI-ID CONTRA WRK-CHAVE-  00051500
      *  CLIENTE.                                                       00051600
      *-----------------------------------------------------------------00051700
       2971-10-COMPARAR SECTION.                                        00051800
           IF WRK-CLI-ID(WRK-SUB1) = WRK-CHAVE-CLIENTE                  00051900
              MOVE 'Y' TO WRK-CLI-ACHADO                                00052000
              MOVE WRK-SUB1 TO WRK-CLI-IDX-NUM                          00052100
           END-IF.                                                      00052200
       2971-10-99-FIM. EXIT.                                            00052300
      *-----------------------------------------------------------------00052400
      *  2972-LOCALIZAR-FREELANCER - BUSCA SEQUENCIAL DO FREELANCER CUJA00052500
      *  CHAVE ESTA EM WRK-CHAVE-FREELANCER. DEVOLVE O INDICE EM WRK-   00052600
      *  FRE-IDX-NUM, OU ZERO SE NAO ENCONTRADO.                        00052700
      *-----------------------------------------------------------------00052800
       2972-LOCALIZAR-FREELANCER SECTION.                               00052900
           MOVE 'N' TO WRK-FRE-ACHADO.                                  00053000
           MOVE ZERO TO WRK-FRE-IDX-NUM.                                00053100
           MOVE ZERO TO WRK-SUB1.                                       00053200
           PERFORM 2972-10-COMPARAR                                     00053300
               VARYING WRK-SUB1 FROM 1 BY 1                             00053400
               UNTIL WRK-SUB1 > WRK-FRE-QTD-REG                         00053500
                  OR WRK-FRE-ACHADO = 'Y'.                              00053600
       2972-99-FIM. EXIT.                                               00053700
      *-----------------------------------------------------------------00053800
      *  2972-10-COMPARAR - PASSO INTERNO DA BUSCA SEQUENCIAL DE        00053900
      *  FREELANCER. TESTA UMA OCORRENCIA DE WRK-FRE-ID CONTRA WRK-     00054000
      *  CHAVE-FREELANCER.                                              00054100
      *-----------------------------------------------------------------00054200
       2972-10-COMPARAR SECTION.                                        00054300
           IF WRK-FRE-ID(WRK-SUB1) = WRK-CHAVE-FREELANCER               00054400
              MOVE 'Y' TO WRK-FRE-ACHADO                                00054500
              MOVE WRK-SUB1 TO WRK-FRE-IDX-NUM                          00054600
           END-IF.                                                      00054700
       2972-10-99-FIM. EXIT.                                            00054800
      *-----------------------------------------------------------------00054900
      *  2973-LOCALIZAR-SERVICO - BUSCA NO CATALOGO FIXO (10 POSICOES)  00055000
      *  DO SERVICO CUJA CHAVE ESTA EM WRK-CHAVE-SERVICO. DEVOLVE O     00055100
      *  INDICE EM WRK-SVC-IDX-NUM.                                     00055200
      *-----------------------------------------------------------------00055300
       2973-LOCALIZAR-SERVICO SECTION.                                  00055400
           MOVE 'N' TO WRK-SVC-ACHADO.                                  00055500
           MOVE ZERO TO WRK-SVC-IDX-NUM.                                00055600
           MOVE ZERO TO WRK-SUB1.                                       00055700
           PERFORM 2973-10-COMPARAR                                     00055800
               VARYING WRK-SUB1 FROM 1 BY 1                             00055900
               UNTIL WRK-SUB1 > 10                                      00056000
                  OR WRK-SVC-ACHADO = 'Y'.                              00056100
       2973-99-FIM. EXIT.                                               00056200
      *-----------------------------------------------------------------00056300
      *  2973-10-COMPARAR - PASSO INTERNO DA BUSCA NO CATALOGO FIXO DE  00056400
      *  SERVICOS (10 POSICOES). TESTA UMA OCORRENCIA DE WRK-SVC-NOME   00056500
      *  CONTRA WRK-CHAVE-SERVICO.                                      00056600
      *-----------------------------------------------------------------00056700
       2973-10-COMPARAR SECTION.                                        00056800
           IF WRK-SVC-NOME(WRK-SUB1) = WRK-CHAVE-SERVICO                00056900
              MOVE 'Y' TO WRK-SVC-ACHADO                                00057000
              MOVE WRK-SUB1 TO WRK-SVC-IDX-NUM                          00057100
           END-IF.                                                      00057200
       2973-10-99-FIM. EXIT.                                            00057300
      *-----------------------------------------------------------------00057400
      *  2974-LOCALIZAR-EMPREGO - BUSCA A CONTRATACAO ATIVA (WRK-EMP-   00057500
      *  ATIVO = 'Y') ENTRE O PAR CLIENTE/FREELANCER JA POSICIONADOS EM 00057600
      *  WRK-CHAVE-CLIENTE / WRK-CHAVE-FREELANCER. DEVOLVE O INDICE EM  00057700
      *  WRK-EMP-IDX-NUM.                                               00057800
      *-----------------------------------------------------------------00057900
       2974-LOCALIZAR-EMPREGO SECTION.                                  00058000
           MOVE 'N' TO WRK-EMP-ACHADO.                                  00058100
           MOVE ZERO TO WRK-EMP-IDX-NUM.                                00058200
           MOVE ZERO TO WRK-SUB1.                                       00058300
           PERFORM 2974-10-COMPARAR                                     00058400
               VARYING WRK-SUB1 FROM 1 BY 1                             00058500
               UNTIL WRK-SUB1 > WRK-EMP-QTD-REG                         00058600
                  OR WRK-EMP-ACHADO = 'Y'.                              00058700
       2974-99-FIM. EXIT.                                               00058800
      *-----------------------------------------------------------------00058900
      *  2974-10-COMPARAR - PASSO INTERNO DA BUSCA DE CONTRATACAO ATIVA.00059000
      *  SO CASA SE O PAR CLIENTE/FREELANCER BATE E O FLAG ATIVO ESTA   00059100
      *  'Y' - CONTRATACOES JA BAIXADAS NAO SAO MAIS ENCONTRADAS.       00059200
      *-----------------------------------------------------------------00059300
       2974-10-COMPARAR SECTION.                                        00059400
           IF WRK-EMP-ATIVO(WRK-SUB1) = 'Y'                             00059500
              AND WRK-EMP-CLIENTE(WRK-SUB1) = WRK-CHAVE-CLIENTE         00059600
              AND WRK-EMP-FREELANCER(WRK-SUB1) = WRK-CHAVE-FREELANCER   00059700
              MOVE 'Y' TO WRK-EMP-ACHADO                                00059800
              MOVE WRK-SUB1 TO WRK-EMP-IDX-NUM                          00059900
           END-IF.                                                      00060000
       2974-10-99-FIM. EXIT.                                            00060100
      *-----------------------------------------------------------------00060200
      *  2975-LOCALIZAR-NEGRA - BUSCA NA SUB-TABELA DE LISTA NEGRA DO   00060300
      *  CLIENTE JA POSICIONADO EM WRK-CLI-IDX-NUM O FREELANCER CUJA    00060400
      *  CHAVE ESTA EM WRK-CHAVE-FREELANCER. DEVOLVE O INDICE EM WRK-   00060500
      *  NEGRA-IDX-NUM.                                                 00060600
      *-----------------------------------------------------------------00060700
       2975-LOCALIZAR-NEGRA SECTION.                                    00060800
           MOVE 'N' TO WRK-NEGRA-ACHADO.                                00060900
           MOVE ZERO TO WRK-NEGRA-IDX-NUM.                              00061000
           MOVE ZERO TO WRK-SUB1.                                       00061100
           PERFORM 2975-10-COMPARAR                                     00061200
               VARYING WRK-SUB1 FROM 1 BY 1                             00061300
               UNTIL WRK-SUB1 > WRK-CLI-QTD-NEGRA(WRK-CLI-IDX-NUM)      00061400
                  OR WRK-NEGRA-ACHADO = 'Y'.                            00061500
       2975-99-FIM. EXIT.                                               00061600
      *-----------------------------------------------------------------00061700
      *  2975-10-COMPARAR - PASSO INTERNO DA BUSCA NA LISTA NEGRA DE UM 00061800
      *  CLIENTE JA POSICIONADO EM WRK-CLI-IDX-NUM.                     00061900
      *-----------------------------------------------------------------00062000
       2975-10-COMPARAR SECTION.                                        00062100
           IF WRK-CLI-LISTA-NEGRA(WRK-CLI-IDX-NUM, WRK-SUB1) =          00062200
              WRK-CHAVE-FREELANCER                                      00062300
              MOVE 'Y' TO WRK-NEGRA-ACHADO                              00062400
              MOVE WRK-SUB1 TO WRK-NEGRA-IDX-NUM                        00062500
           END-IF.                                                      00062600
       2975-10-99-FIM. EXIT.                                            00062700
      *-----------------------------------------------------------------00062800
      *  2110-REGISTRAR-CLIENTE - UNIDADE DE CADASTRO. VALIDA QUE O ID  00062900
      *  DO CLIENTE AINDA NAO EXISTE E INCLUI UMA LINHA NOVA EM WRK-    00063000
      *  CLIENTE-TAB, COM GASTO TOTAL E CONTADORES ZERADOS E FAIXA      00063100
      *  INICIAL BRONZE.                                                00063200
      *-----------------------------------------------------------------00063300
       2110-REGISTRAR-CLIENTE SECTION.                                  00063400
           IF WRK-TOK-QTD NOT = 2                                       00063500
              PERFORM 2998-ERRO-CONTAGEM                                00063600
           ELSE                                                         00063700
              MOVE WRK-TOK-2 TO WRK-CHAVE-CLIENTE                       00063800
              PERFORM 2971-LOCALIZAR-CLIENTE                            00063900
              MOVE WRK-TOK-2 TO WRK-CHAVE-FREELANCER                    00064000
              PERFORM 2972-LOCALIZAR-FREELANCER                         00064100
              IF WRK-TOK-2 = SPACES                                     00064200
                 PERFORM 2999-ERRO-REGRA                                00064300
              ELSE IF WRK-CLI-ACHADO = 'Y' OR WRK-FRE-ACHADO = 'Y'      00064400
                 PERFORM 2999-ERRO-REGRA                                00064500
              ELSE                                                      00064600
                 ADD 1 TO WRK-CLI-QTD-REG                               00064700
                 MOVE WRK-TOK-2    TO WRK-CLI-ID(WRK-CLI-QTD-REG)       00064800
                 MOVE ZERO TO WRK-CLI-GASTO-TOTAL(WRK-CLI-QTD-REG)      00064900
                 MOVE 'BRONZE'     TO WRK-CLI-FAIXA(WRK-CLI-QTD-REG)    00065000
                 MOVE ZERO TO WRK-CLI-QTD-EMPREGOS(WRK-CLI-QTD-REG)     00065100
                 MOVE ZERO TO WRK-CLI-QTD-CANCEL(WRK-CLI-QTD-REG)       00065200
                 MOVE 'N' TO WRK-CLI-FLAG-PENDENTE(WRK-CLI-QTD-REG)     00065300
                 MOVE ZERO         TO WRK-CLI-QTD-NEGRA(WRK-CLI-QTD-REG)00065400
                 MOVE SPACES TO WRK-LINHA-SAIDA                         00065500
                 STRING 'registered customer ' DELIMITED BY SIZE        00065600
                        WRK-TOK-2(1:WRK-TOK-LEN-2) DELIMITED BY SIZE    00065700
                        INTO WRK-LINHA-SAIDA                            00065800
                 PERFORM 2090-ESCREVER-LINHA                            00065900
              END-IF                                                    00066000
           END-IF.                                                      00066100
       2110-99-FIM. EXIT.                                               00066200
      *-----------------------------------------------------------------00066300
      *  2120-REGISTRAR-FREELANCER - UNIDADE DE CADASTRO. VALIDA QUE O  00066400
      *  ID DO FREELANCER AINDA NAO EXISTE, QUE O PRECO E AS 5          00066500
      *  HABILIDADES SAO NUMERICOS E QUE NENHUMA HABILIDADE PASSA DE    00066600
      *  100, ANTES DE CHAMAR 2121-INCLUIR-FREELANCER.                  00066700
      *-----------------------------------------------------------------00066800
       2120-REGISTRAR-FREELANCER SECTION.                               00066900
           IF WRK-TOK-QTD NOT = 9                                       00067000
              PERFORM 2998-ERRO-CONTAGEM                                00067100
           ELSE                                                         00067200
              IF WRK-TOK-4(1:WRK-TOK-LEN-4)  IS NOT NUMERIC             00067300
                 OR WRK-TOK-5(1:WRK-TOK-LEN-5)  IS NOT NUMERIC          00067400
                 OR WRK-TOK-6(1:WRK-TOK-LEN-6)  IS NOT NUMERIC          00067500
                 OR WRK-TOK-7(1:WRK-TOK-LEN-7)  IS NOT NUMERIC          00067600
                 OR WRK-TOK-8(1:WRK-TOK-LEN-8)  IS NOT NUMERIC          00067700
                 OR WRK-TOK-9(1:WRK-TOK-LEN-9)  IS NOT NUMERIC          00067800
                 PERFORM 2997-ERRO-PROCESSAMENTO                        00067900
              ELSE                                                      00068000
                 MOVE WRK-TOK-4(1:WRK-TOK-LEN-4) TO WRK-NUM-PRECO       00068100
                 MOVE WRK-TOK-5(1:WRK-TOK-LEN-5) TO WRK-NUM-HAB-T       00068200
                 MOVE WRK-TOK-6(1:WRK-TOK-LEN-6) TO WRK-NUM-HAB-C       00068300
                 MOVE WRK-TOK-7(1:WRK-TOK-LEN-7) TO WRK-NUM-HAB-R       00068400
                 MOVE WRK-TOK-8(1:WRK-TOK-LEN-8) TO WRK-NUM-HAB-E       00068500
                 MOVE WRK-TOK-9(1:WRK-TOK-LEN-9) TO WRK-NUM-HAB-A       00068600
                 MOVE WRK-TOK-3 TO WRK-CHAVE-SERVICO                    00068700
                 PERFORM 2973-LOCALIZAR-SERVICO                         00068800
                 MOVE WRK-TOK-2 TO WRK-CHAVE-CLIENTE                    00068900
                 PERFORM 2971-LOCALIZAR-CLIENTE                         00069000
                 MOVE WRK-TOK-2 TO WRK-CHAVE-FREELANCER                 00069100
                 PERFORM 2972-LOCALIZAR-FREELANCER                      00069200
                 IF WRK-TOK-2 = SPACES                                  00069300
                    PERFORM 2999-ERRO-REGRA                             00069400
                 ELSE IF WRK-SVC-ACHADO = 'N'                           00069500
                    PERFORM 2999-ERRO-REGRA                             00069600
                 ELSE IF WRK-NUM-PRECO = ZERO                           00069700
                    PERFORM 2999-ERRO-REGRA                             00069800
                 ELSE IF WRK-NUM-HAB-T > 100 OR WRK-NUM-HAB-C > 100     00069900
                       OR WRK-NUM-HAB-R > 100 OR WRK-NUM-HAB-E > 100    00070000
                       OR WRK-NUM-HAB-A > 100                           00070100
      *-----------------------------------------------------------------00070200
      *  RS-0944: AS 5 HABILIDADES SAO VALIDADAS UMA A UMA, NUNCA VIA   00070300
      *  WRK-FRE-HAB-VETOR EM LACO -- A REDEFINES SO E USADA PARA A     00070400
      *  ORDENACAO DE 2055-10/2055-20, NUNCA PARA VALIDACAO DE ENTRADA. 00070500
      *-----------------------------------------------------------------00070600
                    PERFORM 2999-ERRO-REGRA                             00070700
                 ELSE IF WRK-CLI-ACHADO = 'Y' OR WRK-FRE-ACHADO = 'Y'   00070800
                    PERFORM 2999-ERRO-REGRA                             00070900
                 ELSE                                                   00071000
                    PERFORM 2121-INCLUIR-FREELANCER                     00071100
                 END-IF                                                 00071200
              END-IF                                                    00071300
           END-IF.                                                      00071400
       2120-99-FIM. EXIT.                                               00071500
      *-----------------------------------------------------------------00071600
      *  2121-INCLUIR-FREELANCER - GRAVA A LINHA DO NOVO FREELANCER NA  00071700
      *  TABELA WRK-FREELANCER-TAB (ULTIMA POSICAO + 1) E ZERA TODOS OS 00071800
      *  CONTADORES E FLAGS DE CONTROLE (DISPONIVEL, QUEIMADO, BANIDO,  00071900
      *  FILA DE TROCA) ANTES DE DEVOLVER O CONTROLE A 2120-REGISTRAR-  00072000
      *  FREELANCER.                                                    00072100
      *-----------------------------------------------------------------00072200
       2121-INCLUIR-FREELANCER SECTION.                                 00072300
           ADD 1 TO WRK-FRE-QTD-REG.                                    00072400
           MOVE WRK-TOK-2        TO WRK-FRE-ID(WRK-FRE-QTD-REG).        00072500
           MOVE WRK-TOK-3        TO WRK-FRE-SERVICO(WRK-FRE-QTD-REG).   00072600
           MOVE WRK-NUM-PRECO    TO WRK-FRE-PRECO(WRK-FRE-QTD-REG).     00072700
           MOVE WRK-NUM-HAB-T    TO WRK-FRE-HAB-T(WRK-FRE-QTD-REG).     00072800
           MOVE WRK-NUM-HAB-C    TO WRK-FRE-HAB-C(WRK-FRE-QTD-REG).     00072900
           MOVE WRK-NUM-HAB-R    TO WRK-FRE-HAB-R(WRK-FRE-QTD-REG).     00073000
           MOVE WRK-NUM-HAB-E    TO WRK-FRE-HAB-E(WRK-FRE-QTD-REG).     00073100
           MOVE WRK-NUM-HAB-A    TO WRK-FRE-HAB-A(WRK-FRE-QTD-REG).     00073200
           MOVE 'Y'              TO WRK-FRE-FLAG-DISP(WRK-FRE-QTD-REG). 00073300
           MOVE 'N' TO WRK-FRE-FLAG-QUEIMADO(WRK-FRE-QTD-REG).          00073400
           MOVE 'N' TO WRK-FRE-FLAG-BANIDO(WRK-FRE-QTD-REG).            00073500
           MOVE 5.0              TO WRK-FRE-MEDIA-AVAL(WRK-FRE-QTD-REG).00073600
           MOVE 1                TO WRK-FRE-QTD-AVAL(WRK-FRE-QTD-REG).  00073700
           MOVE ZERO             TO WRK-FRE-JOBS-OK(WRK-FRE-QTD-REG).   00073800
           MOVE ZERO             TO WRK-FRE-JOBS-CANC(WRK-FRE-QTD-REG). 00073900
           MOVE ZERO             TO WRK-FRE-MES-OK(WRK-FRE-QTD-REG).    00074000
           MOVE ZERO             TO WRK-FRE-MES-CANC(WRK-FRE-QTD-REG).  00074100
           MOVE SPACES TO WRK-FRE-SERVICO-FILA(WRK-FRE-QTD-REG).        00074200
           MOVE ZERO             TO WRK-FRE-PRECO-FILA(WRK-FRE-QTD-REG).00074300
           MOVE 'N'              TO WRK-FRE-FLAG-FILA(WRK-FRE-QTD-REG). 00074400
           MOVE SPACES TO WRK-FRE-CLIENTE-ATUAL(WRK-FRE-QTD-REG).       00074500
           MOVE WRK-FRE-QTD-REG  TO WRK-CALC-FRE-IDX.                   00074600
           PERFORM 2900-CALC-SCORE.                                     00074700
           MOVE SPACES TO WRK-LINHA-SAIDA.                              00074800
           STRING 'registered freelancer ' DELIMITED BY SIZE            00074900
                  WRK-TOK-2(1:WRK-TOK-LEN-2) DELIMITED BY SIZE          00075000
                  INTO WRK-LINHA-SAIDA.                                 00075100
           PERFORM 2090-ESCREVER-LINHA.                                 00075200
       2121-99-FIM. EXIT.                                               00075300
      *-----------------------------------------------------------------00075400
      *  2900-CALC-SCORE - CALCULA O SCORE DE COMPATIBILIDADE DO        00075500
      *  FREELANCER DE INDICE WRK-CALC-FRE-IDX PARA O SEU SERVICO ATUAL.00075600
      *  SCORE = FLOOR(10000 * (0,55*HABILIDADE + 0,25*AVALIACAO +      00075700
      *  0,20*CONFIABILIDADE - PENALIDADE-BURNOUT)). PRECISAO DE 9 CASAS00075800
      *  DECIMAIS NOS CAMPOS INTERMEDIARIOS (RS-0944).                  00075900
      *-----------------------------------------------------------------00076000
       2900-CALC-SCORE SECTION.                                         00076100
           MOVE WRK-FRE-SERVICO(WRK-CALC-FRE-IDX) TO WRK-CHAVE-SERVICO. 00076200
           PERFORM 2973-LOCALIZAR-SERVICO.                              00076300
           COMPUTE WRK-SOMA-FP =                                        00076400
                 (WRK-FRE-HAB-T(WRK-CALC-FRE-IDX) *                     00076500
                    WRK-SVC-HAB-T(WRK-SVC-IDX-NUM))                     00076600
               + (WRK-FRE-HAB-C(WRK-CALC-FRE-IDX) *                     00076700
                  WRK-SVC-HAB-C(WRK-SVC-IDX-NUM))                       00076800
               + (WRK-FRE-HAB-R(WRK-CALC-FRE-IDX) *                     00076900
                  WRK-SVC-HAB-R(WRK-SVC-IDX-NUM))                       00077000
               + (WRK-FRE-HAB-E(WRK-CALC-FRE-IDX) *                     00077100
                  WRK-SVC-HAB-E(WRK-SVC-IDX-NUM))                       00077200
               + (WRK-FRE-HAB-A(WRK-CALC-FRE-IDX) *                     00077300
                  WRK-SVC-HAB-A(WRK-SVC-IDX-NUM)).                      00077400
           COMPUTE WRK-SOMA-P =                                         00077500
                 WRK-SVC-HAB-T(WRK-SVC-IDX-NUM) +                       00077600
                    WRK-SVC-HAB-C(WRK-SVC-IDX-NUM)                      00077700
               + WRK-SVC-HAB-R(WRK-SVC-IDX-NUM) +                       00077800
                  WRK-SVC-HAB-E(WRK-SVC-IDX-NUM)                        00077900
               + WRK-SVC-HAB-A(WRK-SVC-IDX-NUM).                        00078000
           COMPUTE WRK-DENOM = 100 * WRK-SOMA-P.                        00078100
           COMPUTE WRK-SKILL-SCORE = WRK-SOMA-FP / WRK-DENOM.           00078200
      *-----------------------------------------------------------------00078300
      *  RS-0299: O SCORE DE HABILIDADE E UMA MEDIA PONDERADA PELO      00078400
      *  PERFIL DO SERVICO (WRK-SVC-HAB-x), NAO UMA MEDIA SIMPLES DAS 5 00078500
      *  HABILIDADES -- UM FREELANCER FORTE JUSTAMENTE NA HABILIDADE    00078600
      *  MAIS PESADA DO SERVICO SAI NA FRENTE DE UM GENERALISTA.        00078700
      *-----------------------------------------------------------------00078800
           COMPUTE WRK-RATING-SCORE =                                   00078900
                   WRK-FRE-MEDIA-AVAL(WRK-CALC-FRE-IDX) / 5.            00079000
           IF (WRK-FRE-JOBS-OK(WRK-CALC-FRE-IDX)                        00079100
                + WRK-FRE-JOBS-CANC(WRK-CALC-FRE-IDX)) = ZERO           00079200
              MOVE 1 TO WRK-RELIAB-SCORE                                00079300
           ELSE                                                         00079400
              COMPUTE WRK-RELIAB-SCORE = 1 -                            00079500
                (WRK-FRE-JOBS-CANC(WRK-CALC-FRE-IDX) /                  00079600
                (WRK-FRE-JOBS-OK(WRK-CALC-FRE-IDX)                      00079700
                   + WRK-FRE-JOBS-CANC(WRK-CALC-FRE-IDX)))              00079800
           END-IF.                                                      00079900
           IF WRK-FRE-FLAG-QUEIMADO(WRK-CALC-FRE-IDX) = 'Y'             00080000
              MOVE .45 TO WRK-BURNOUT-PEN                               00080100
           ELSE                                                         00080200
              MOVE 0   TO WRK-BURNOUT-PEN                               00080300
           END-IF.                                                      00080400
           COMPUTE WRK-COMPOSITE =                                      00080500
                 (.55 * WRK-SKILL-SCORE) + (.25 * WRK-RATING-SCORE)     00080600
               + (.20 * WRK-RELIAB-SCORE) - WRK-BURNOUT-PEN.            00080700
           COMPUTE WRK-SCALED = WRK-COMPOSITE * 10000.                  00080800
           COMPUTE WRK-SCORE-CALC = WRK-SCALED.                         00080900
           COMPUTE WRK-FRAC-CHECK = WRK-SCALED - WRK-SCORE-CALC.        00081000
           IF WRK-SCALED < 0 AND WRK-FRAC-CHECK NOT = 0                 00081100
              SUBTRACT 1 FROM WRK-SCORE-CALC                            00081200
           END-IF.                                                      00081300
           MOVE WRK-SCORE-CALC TO WRK-FRE-SCORE(WRK-CALC-FRE-IDX).      00081400
       2900-99-FIM. EXIT.                                               00081500
      *-----------------------------------------------------------------00081600
      *  2310-TRATAR-REQUEST-JOB - UNIDADE DE CASAMENTO/RANKING. MONTA  00081700
      *  UM SNAPSHOT DOS FREELANCERS DO SERVICO PEDIDO (2311), ORDENA   00081800
      *  POR SCORE DECRESCENTE COM EMPATE ESTAVEL (2312), SELECIONA OS  00081900
      *  TOP-K DISPONIVEIS E NAO BANIDOS (2313), FORMATA O RESULTADO    00082000
      *  (2314) E, SE PEDIDO AUTO-EMPREGO, EFETIVA A CONTRATACAO DO     00082100
      *  PRIMEIRO CANDIDATO DA LISTA.                                   00082200
      *-----------------------------------------------------------------00082300
       2310-TRATAR-REQUEST-JOB SECTION.                                 00082400
           IF WRK-TOK-QTD NOT = 4                                       00082500
              PERFORM 2998-ERRO-CONTAGEM                                00082600
           ELSE                                                         00082700
              IF WRK-TOK-4(1:WRK-TOK-LEN-4) IS NOT NUMERIC              00082800
                 PERFORM 2997-ERRO-PROCESSAMENTO                        00082900
              ELSE                                                      00083000
                 MOVE WRK-TOK-4(1:WRK-TOK-LEN-4) TO WRK-NUM-TOPK        00083100
                 MOVE WRK-TOK-2 TO WRK-CHAVE-CLIENTE                    00083200
                 PERFORM 2971-LOCALIZAR-CLIENTE                         00083300
                 MOVE WRK-TOK-3 TO WRK-CHAVE-SERVICO                    00083400
                 PERFORM 2973-LOCALIZAR-SERVICO                         00083500
                 IF WRK-CLI-ACHADO = 'N' OR WRK-SVC-ACHADO = 'N'        00083600
                       OR WRK-NUM-TOPK = ZERO                           00083700
                    PERFORM 2999-ERRO-REGRA                             00083800
                 ELSE                                                   00083900
                    PERFORM 2311-MONTAR-SNAPSHOT                        00084000
                    PERFORM 2312-ORDENAR-SNAPSHOT                       00084100
                    PERFORM 2313-PERCORRER-SNAPSHOT                     00084200
                    PERFORM 2314-FORMATAR-RESULTADO                     00084300
                 END-IF                                                 00084400
      *-----------------------------------------------------------------00084500
      *  REQUEST_JOB E A UNICA UNIDADE QUE PODE TERMINAR EM UMA         00084600
      *  CONTRATACAO (VIA 2314-FORMATAR-RESULTADO, QUANDO O QUARTO CAMPO00084700
      *  PEDE AUTO-EMPREGO) -- AS DEMAIS 3 ETAPAS (2311/2312/2313) SO   00084800
      *  MONTAM E FILTRAM O RANKING, NUNCA CONTRATAM.                   00084900
      *-----------------------------------------------------------------00085000
              END-IF                                                    00085100
           END-IF.                                                      00085200
       2310-99-FIM. EXIT.                                               00085300
      *-----------------------------------------------------------------00085400
      *  2311-MONTAR-SNAPSHOT - COPIA PARA WRK-SNAP-IDX OS INDICES DE   00085500
      *  TODOS OS FREELANCERS CUJO SERVICO ATUAL CASA COM O PEDIDO,     00085600
      *  INDEPENDENTE DE DISPONIBILIDADE (O FILTRO DE DISPONIVEL/BANIDO 00085700
      *  SO ENTRA EM 2313, DEPOIS DA ORDENACAO POR SCORE).              00085800
      *-----------------------------------------------------------------00085900
       2311-MONTAR-SNAPSHOT SECTION.                                    00086000
           MOVE ZERO TO WRK-SNAP-QTD.                                   00086100
           MOVE ZERO TO WRK-SUB1.                                       00086200
           PERFORM 2311-10-COPIAR                                       00086300
               VARYING WRK-SUB1 FROM 1 BY 1                             00086400
               UNTIL WRK-SUB1 > WRK-FRE-QTD-REG.                        00086500
       2311-99-FIM. EXIT.                                               00086600
      *-----------------------------------------------------------------00086700
      *  2311-10-COPIAR - PASSO INTERNO DE 2311-MONTAR-SNAPSHOT. TESTA  00086800
      *  UMA OCORRENCIA DA TABELA DE FREELANCERS E, SE O SERVICO CASA   00086900
      *  COM WRK-CHAVE-SERVICO, COPIA O INDICE PARA WRK-SNAP-IDX.       00087000
      *-----------------------------------------------------------------00087100
       2311-10-COPIAR SECTION.                                          00087200
           IF WRK-FRE-SERVICO(WRK-SUB1) = WRK-CHAVE-SERVICO             00087300
              ADD 1 TO WRK-SNAP-QTD                                     00087400
              MOVE WRK-SUB1 TO WRK-SNAP-IDX(WRK-SNAP-QTD)               00087500
           END-IF.                                                      00087600
       2311-10-99-FIM. EXIT.                                            00087700
      *-----------------------------------------------------------------00087800
      *  2312-ORDENAR-SNAPSHOT - ORDENA WRK-SNAP-IDX POR WRK-FRE-SCORE  00087900
      *  DECRESCENTE USANDO SELECTION SORT ESTAVEL (2312-10/2312-20) -- 00088000
      *  O PROGRAMA NUNCA USA SORT VERB, POIS A TABELA VIVE EM MEMORIA E00088100
      *  NAO EM ARQUIVO INTERMEDIARIO.                                  00088200
      *-----------------------------------------------------------------00088300
       2312-ORDENAR-SNAPSHOT SECTION.                                   00088400
           MOVE ZERO TO WRK-SUB1.                                       00088500
           PERFORM 2312-10-PASSO-EXTERNO                                00088600
               VARYING WRK-SUB1 FROM 1 BY 1                             00088700
               UNTIL WRK-SUB1 > WRK-SNAP-QTD - 1.                       00088800
       2312-99-FIM. EXIT.                                               00088900
      *-----------------------------------------------------------------00089000
      *  2312-10-PASSO-EXTERNO - LACO EXTERNO DA ORDENACAO POR SELECAO  00089100
      *  (SELECTION SORT) DO SNAPSHOT. PARA CADA POSICAO, PROCURA O     00089200
      *  MAIOR SCORE AINDA NAO ORDENADO E TROCA.                        00089300
      *-----------------------------------------------------------------00089400
       2312-10-PASSO-EXTERNO SECTION.                                   00089500
           MOVE WRK-SUB1 TO WRK-MAX-IDX.                                00089600
           MOVE WRK-SUB1 TO WRK-SUB2.                                   00089700
           ADD 1 TO WRK-SUB2.                                           00089800
           PERFORM 2312-20-PASSO-INTERNO                                00089900
               VARYING WRK-SUB2 FROM WRK-SUB2 BY 1                      00090000
               UNTIL WRK-SUB2 > WRK-SNAP-QTD.                           00090100
           IF WRK-MAX-IDX NOT = WRK-SUB1                                00090200
              MOVE WRK-SNAP-IDX(WRK-SUB1)     TO WRK-TROCA-IDX          00090300
              MOVE WRK-SNAP-IDX(WRK-MAX-IDX)  TO WRK-SNAP-IDX(WRK-SUB1) 00090400
              MOVE WRK-TROCA-IDX TO WRK-SNAP-IDX(WRK-MAX-IDX)           00090500
           END-IF.                                                      00090600
       2312-10-99-FIM. EXIT.                                            00090700
      *-----------------------------------------------------------------00090800
      *  2312-20-PASSO-INTERNO - LACO INTERNO DA ORDENACAO POR SELECAO. 00090900
      *  COMPARA O SCORE DO FREELANCER NA POSICAO CANDIDATA CONTRA O    00091000
      *  MAIOR SCORE JA VISTO NESTA PASSADA (WRK-MAX-IDX); EM CASO DE   00091100
      *  EMPATE O MENOR INDICE ORIGINAL PERMANECE NA FRENTE (ORDENACAO  00091200
      *  ESTAVEL, EXIGIDA PARA O CRITERIO DE DESEMPATE DO RANKING).     00091300
      *-----------------------------------------------------------------00091400
       2312-20-PASSO-INTERNO SECTION.                                   00091500
           IF WRK-FRE-SCORE(WRK-SNAP-IDX(WRK-SUB2)) >                   00091600
              WRK-FRE-SCORE(WRK-SNAP-IDX(WRK-MAX-IDX))                  00091700
                 MOVE WRK-SUB2 TO WRK-MAX-IDX                           00091800
           ELSE IF WRK-FRE-SCORE(WRK-SNAP-IDX(WRK-SUB2)) =              00091900
                   WRK-FRE-SCORE(WRK-SNAP-IDX(WRK-MAX-IDX))             00092000
              AND WRK-FRE-ID(WRK-SNAP-IDX(WRK-SUB2)) <                  00092100
                  WRK-FRE-ID(WRK-SNAP-IDX(WRK-MAX-IDX))                 00092200
                 MOVE WRK-SUB2 TO WRK-MAX-IDX                           00092300
           END-IF.                                                      00092400
      *-----------------------------------------------------------------00092500
      *  O DESEMPATE POR WRK-FRE-ID EM ORDEM ALFABETICA CRESCENTE       00092600
      *  (RS-0299) GARANTE UM RANKING REPRODUTIVEL -- DUAS EXECUCOES COM00092700
      *  O MESMO ARQUIVO DE ENTRADA SEMPRE PRODUZEM A MESMA ORDEM, O QUE00092800
      *  FACILITOU MUITO A HOMOLOGACAO ORIGINAL DO PROGRAMA.            00092900
      *-----------------------------------------------------------------00093000
       2312-20-99-FIM. EXIT.                                            00093100
      *-----------------------------------------------------------------00093200
      *  2313-PERCORRER-SNAPSHOT - PERCORRE O SNAPSHOT JA ORDENADO      00093300
      *  SELECIONANDO OS PRIMEIROS K FREELANCERS DISPONIVEIS E NAO      00093400
      *  BANIDOS PARA WRK-SEL-IDX (TOP-K DA TRANSACAO).                 00093500
      *-----------------------------------------------------------------00093600
       2313-PERCORRER-SNAPSHOT SECTION.                                 00093700
           MOVE ZERO TO WRK-SEL-QTD.                                    00093800
           MOVE ZERO TO WRK-SUB1.                                       00093900
           PERFORM 2313-10-EXAMINAR                                     00094000
               VARYING WRK-SUB1 FROM 1 BY 1                             00094100
               UNTIL WRK-SUB1 > WRK-SNAP-QTD                            00094200
                  OR WRK-SEL-QTD >= WRK-NUM-TOPK.                       00094300
       2313-99-FIM. EXIT.                                               00094400
      *-----------------------------------------------------------------00094500
      *  2313-10-EXAMINAR - PASSO INTERNO DE 2313-PERCORRER-SNAPSHOT.   00094600
      *  AVALIA SE O FREELANCER DA POSICAO ATUAL DO SNAPSHOT ESTA       00094700
      *  DISPONIVEL E NAO BANIDO; SE SIM, ENTRA NA SELECAO DOS TOP-K    00094800
      *  (WRK-SEL-IDX) ATE O LIMITE PEDIDO NA TRANSACAO.                00094900
      *-----------------------------------------------------------------00095000
       2313-10-EXAMINAR SECTION.                                        00095100
           MOVE WRK-SNAP-IDX(WRK-SUB1) TO WRK-CALC-FRE-IDX.             00095200
           PERFORM 2900-CALC-SCORE.                                     00095300
           MOVE WRK-FRE-ID(WRK-CALC-FRE-IDX) TO WRK-CHAVE-FREELANCER.   00095400
           PERFORM 2975-LOCALIZAR-NEGRA.                                00095500
           IF WRK-FRE-FLAG-DISP(WRK-CALC-FRE-IDX) = 'Y'                 00095600
                 AND WRK-FRE-FLAG-BANIDO(WRK-CALC-FRE-IDX) = 'N'        00095700
                 AND WRK-NEGRA-ACHADO = 'N'                             00095800
              ADD 1 TO WRK-SEL-QTD                                      00095900
              MOVE WRK-CALC-FRE-IDX TO WRK-SEL-IDX(WRK-SEL-QTD)         00096000
           END-IF.                                                      00096100
       2313-10-99-FIM. EXIT.                                            00096200
      *-----------------------------------------------------------------00096300
      *  2314-FORMATAR-RESULTADO - GRAVA UMA LINHA DE CABECALHO COM A   00096400
      *  QUANTIDADE DE CANDIDATOS SELECIONADOS, SEGUIDA DE UMA LINHA POR00096500
      *  CANDIDATO (2314-10-LISTAR). SE PEDIDO AUTO-EMPREGO E HOUVER AO 00096600
      *  MENOS UM CANDIDATO, POSICIONA WRK-CALC-FRE-IDX NO PRIMEIRO DA  00096700
      *  LISTA E CHAMA 2411-EFETIVAR-EMPREGO.                           00096800
      *-----------------------------------------------------------------00096900
       2314-FORMATAR-RESULTADO SECTION.                                 00097000
           IF WRK-SEL-QTD = ZERO                                        00097100
              MOVE SPACES TO WRK-LINHA-SAIDA                            00097200
              STRING 'no freelancers available' DELIMITED BY SIZE       00097300
                     INTO WRK-LINHA-SAIDA                               00097400
              PERFORM 2090-ESCREVER-LINHA                               00097500
           ELSE                                                         00097600
              MOVE SPACES TO WRK-LINHA-SAIDA                            00097700
              MOVE WRK-SEL-QTD TO WRK-CONT-EDIT                         00097800
              MOVE WRK-CONT-EDIT TO WRK-GENERICO                        00097900
              PERFORM 2099-JUSTIFICAR-ESQUERDA                          00098000
              STRING 'available freelancers for ' DELIMITED BY SIZE     00098100
                     WRK-TOK-3(1:WRK-TOK-LEN-3)   DELIMITED BY SIZE     00098200
                     ' (top '                     DELIMITED BY SIZE     00098300
                     WRK-GENERICO                 DELIMITED BY SPACE    00098400
                     '):'                         DELIMITED BY SIZE     00098500
                     INTO WRK-LINHA-SAIDA                               00098600
              PERFORM 2090-ESCREVER-LINHA                               00098700
              MOVE ZERO TO WRK-SUB1                                     00098800
              PERFORM 2314-10-LISTAR                                    00098900
                  VARYING WRK-SUB1 FROM 1 BY 1                          00099000
                  UNTIL WRK-SUB1 > WRK-SEL-QTD                          00099100
              MOVE WRK-SEL-IDX(1) TO WRK-CALC-FRE-IDX                   00099200
              MOVE WRK-FRE-ID(WRK-CALC-FRE-IDX)  TO WRK-CHAVE-FREELANCER00099300
              MOVE WRK-CLI-ID(WRK-CLI-IDX-NUM)   TO WRK-CHAVE-CLIENTE   00099400
              PERFORM 2411-EFETIVAR-EMPREGO                             00099500
              MOVE SPACES TO WRK-LINHA-SAIDA                            00099600
              STRING 'auto-employed best freelancer: ' DELIMITED BY SIZE00099700
                     WRK-FRE-ID(WRK-CALC-FRE-IDX) DELIMITED BY SPACE    00099800
                     ' for customer '                  DELIMITED BY SIZE00099900
                     WRK-CLI-ID(WRK-CLI-IDX-NUM) DELIMITED BY SPACE     00100000
                     INTO WRK-LINHA-SAIDA                               00100100
              PERFORM 2090-ESCREVER-LINHA                               00100200
           END-IF.                                                      00100300
       2314-99-FIM. EXIT.                                               00100400
      *-----------------------------------------------------------------00100500
      *  2314-10-LISTAR - PASSO INTERNO DE 2314-FORMATAR-RESULTADO.     00100600
      *  CONSTROI UMA LINHA DE CANDIDATO (id, SERVICO, PRECO E SCORE)   00100700
      *  POR OCORRENCIA SELECIONADA EM WRK-SEL-IDX E GRAVA VIA          00100800
      *  2090-ESCREVER-LINHA.                                           00100900
      *-----------------------------------------------------------------00101000
       2314-10-LISTAR SECTION.                                          00101100
           MOVE WRK-SEL-IDX(WRK-SUB1) TO WRK-CALC-FRE-IDX.              00101200
           MOVE WRK-FRE-SCORE(WRK-CALC-FRE-IDX) TO WRK-SCORE-EDIT.      00101300
           MOVE WRK-SCORE-EDIT TO WRK-GENERICO.                         00101400
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00101500
           MOVE WRK-GENERICO TO WRK-GEN-TEMP.                           00101600
           MOVE WRK-FRE-PRECO(WRK-CALC-FRE-IDX) TO WRK-PRECO-EDIT.      00101700
      *    2017-09-22 RCOSTA RS-0867 - PRECO TAMBEM PASSA PELO          00101800
      *    JUSTIFICAR-ESQUERDA; ANTES IA PARA O STRING COM OS BRANCOS   00101900
      *    DE EDICAO DO Z(6)9, SAINDO 'PRICE:      100' NA LISTAGEM.    00102000
           MOVE WRK-PRECO-EDIT TO WRK-GENERICO.                         00102100
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00102200
           COMPUTE WRK-RATING-1DEC ROUNDED =                            00102300
                   WRK-FRE-MEDIA-AVAL(WRK-CALC-FRE-IDX).                00102400
           MOVE WRK-RATING-1DEC TO WRK-RATING-EDIT.                     00102500
           MOVE SPACES TO WRK-LINHA-SAIDA.                              00102600
           STRING WRK-FRE-ID(WRK-CALC-FRE-IDX)  DELIMITED BY SPACE      00102700
                  ' - composite: '              DELIMITED BY SIZE       00102800
                  WRK-GEN-TEMP                  DELIMITED BY SPACE      00102900
                  ', price: '                   DELIMITED BY SIZE       00103000
                  WRK-GENERICO                  DELIMITED BY SPACE      00103100
                  ', rating: '                  DELIMITED BY SIZE       00103200
                  WRK-RATING-EDIT               DELIMITED BY SIZE       00103300
                  INTO WRK-LINHA-SAIDA.                                 00103400
           PERFORM 2090-ESCREVER-LINHA.                                 00103500
       2314-10-99-FIM. EXIT.                                            00103600
      *-----------------------------------------------------------------00103700
      *  2410-TRATAR-EMPLOY - UNIDADE DE CONTRATACAO EXPLICITA          00103800
      *  (EMPLOY_FREELANCER). VALIDA CLIENTE E FREELANCER EXISTENTES E O00103900
      *  FREELANCER DISPONIVEL E NAO BANIDO, POSICIONA WRK-CALC-FRE-IDX 00104000
      *  NO FREELANCER JA LOCALIZADO POR 2972 (RS-0852 -- NUNCA CONFIAR 00104100
      *  QUE O CAMPO ESTEJA ZERADO) E CHAMA 2411-EFETIVAR-EMPREGO.      00104200
      *-----------------------------------------------------------------00104300
       2410-TRATAR-EMPLOY SECTION.                                      00104400
           IF WRK-TOK-QTD NOT = 3                                       00104500
              MOVE SPACES TO WRK-LINHA-SAIDA                            00104600
              STRING 'Some error occurred in employ.' DELIMITED BY SIZE 00104700
                     INTO WRK-LINHA-SAIDA                               00104800
              PERFORM 2090-ESCREVER-LINHA                               00104900
           ELSE                                                         00105000
              MOVE WRK-TOK-2 TO WRK-CHAVE-CLIENTE                       00105100
              PERFORM 2971-LOCALIZAR-CLIENTE                            00105200
              MOVE WRK-TOK-3 TO WRK-CHAVE-FREELANCER                    00105300
              PERFORM 2972-LOCALIZAR-FREELANCER                         00105400
              IF WRK-CLI-ACHADO = 'N' OR WRK-FRE-ACHADO = 'N'           00105500
                 PERFORM 2412-ERRO-EMPLOY                               00105600
              ELSE                                                      00105700
                 PERFORM 2975-LOCALIZAR-NEGRA                           00105800
                 IF WRK-FRE-FLAG-BANIDO(WRK-FRE-IDX-NUM) = 'Y'          00105900
                       OR WRK-NEGRA-ACHADO = 'Y'                        00106000
                       OR WRK-FRE-FLAG-DISP(WRK-FRE-IDX-NUM) = 'N'      00106100
      *-----------------------------------------------------------------00106200
      *  RS-0852: EMPLOY_FREELANCER REPETE AQUI A MESMA TRIPLA VALIDACAO00106300
      *  DE REQUEST_JOB (BANIDO GLOBAL, BLACKLIST DO CLIENTE E          00106400
      *  DISPONIBILIDADE) -- UM CLIENTE NUNCA CONSEGUE CONTRATAR DIRETO 00106500
      *  UM FREELANCER QUE NAO APARECERIA NO PROPRIO RANKING DE         00106600
      *  REQUEST_JOB PARA ELE.                                          00106700
      *-----------------------------------------------------------------00106800
                    PERFORM 2412-ERRO-EMPLOY                            00106900
                 ELSE                                                   00107000
                    MOVE WRK-FRE-IDX-NUM TO WRK-CALC-FRE-IDX            00107100
                    PERFORM 2411-EFETIVAR-EMPREGO                       00107200
                    MOVE SPACES TO WRK-LINHA-SAIDA                      00107300
                    STRING WRK-CLI-ID(WRK-CLI-IDX-NUM) DELIMITED BY     00107400
                       SPACE                                            00107500
                           ' employed ' DELIMITED BY SIZE               00107600
                           WRK-FRE-ID(WRK-FRE-IDX-NUM) DELIMITED BY     00107700
                              SPACE                                     00107800
                           ' for ' DELIMITED BY SIZE                    00107900
                           WRK-FRE-SERVICO(WRK-FRE-IDX-NUM) DELIMITED BY00108000
                              SPACE                                     00108100
                           INTO WRK-LINHA-SAIDA                         00108200
                    PERFORM 2090-ESCREVER-LINHA                         00108300
                 END-IF                                                 00108400
              END-IF                                                    00108500
           END-IF.                                                      00108600
       2410-99-FIM. EXIT.                                               00108700
      *-----------------------------------------------------------------00108800
      *  2412-ERRO-EMPLOY - PONTO UNICO DE SAIDA DE ERRO PARA           00108900
      *  2410-TRATAR-EMPLOY (CLIENTE OU FREELANCER INEXISTENTE,         00109000
      *  FREELANCER INDISPONIVEL OU BANIDO). EVITA REPETIR A MENSAGEM DE00109100
      *  ERRO EM CADA IF.                                               00109200
      *-----------------------------------------------------------------00109300
       2412-ERRO-EMPLOY SECTION.                                        00109400
           MOVE SPACES TO WRK-LINHA-SAIDA.                              00109500
           STRING 'Some error occurred in employ.' DELIMITED BY SIZE    00109600
                  INTO WRK-LINHA-SAIDA.                                 00109700
           PERFORM 2090-ESCREVER-LINHA.                                 00109800
       2412-99-FIM. EXIT.                                               00109900
      *-----------------------------------------------------------------00110000
      *  2411-EFETIVAR-EMPREGO - EFEITOS COMUNS DE UMA CONTRATACAO      00110100
      *  (CHAMADO PELO EMPLOY_FREELANCER EXPLICITO E PELO AUTO-EMPREGO  00110200
      *  DO REQUEST_JOB). USA WRK-CLI-IDX-NUM E WRK-CALC-FRE-IDX, AMBOS 00110300
      *  JA POSICIONADOS PELO CHAMADOR IMEDIATAMENTE ANTES DO PERFORM   00110400
      *  (2017-06-14 RCOSTA RS-0852: NAO SUPOR QUE WRK-CALC-FRE-IDX     00110500
      *  ZERADO SIGNIFIQUE "CHAMADOR NAO POSICIONOU" - O CAMPO E        00110600
      *  REAPROVEITADO POR TODA A SUITE E NUNCA VOLTA A ZERO).          00110700
      *-----------------------------------------------------------------00110800
       2411-EFETIVAR-EMPREGO SECTION.                                   00110900
           MOVE WRK-CALC-FRE-IDX TO WRK-FRE-IDX-NUM.                    00111000
           MOVE 'N' TO WRK-FRE-FLAG-DISP(WRK-FRE-IDX-NUM).              00111100
           MOVE WRK-CLI-ID(WRK-CLI-IDX-NUM)                             00111200
                           TO WRK-FRE-CLIENTE-ATUAL(WRK-FRE-IDX-NUM).   00111300
           ADD 1 TO WRK-CLI-QTD-EMPREGOS(WRK-CLI-IDX-NUM).              00111400
           PERFORM 2413-ALOCAR-EMPREGO.                                 00111500
       2411-99-FIM. EXIT.                                               00111600
      *-----------------------------------------------------------------00111700
      *  2413-ALOCAR-EMPREGO - GRAVA A NOVA CONTRATACAO NA TABELA WRK-  00111800
      *  EMPREGO-TAB, REAPROVEITANDO UMA POSICAO BAIXADA QUANDO HOUVER  00111900
      *  (2413-10) E SO CRESCENDO A TABELA QUANDO NAO HOUVER POSICAO    00112000
      *  LIVRE.                                                         00112100
      *-----------------------------------------------------------------00112200
       2413-ALOCAR-EMPREGO SECTION.                                     00112300
           MOVE 'N' TO WRK-EMP-ACHADO.                                  00112400
           MOVE ZERO TO WRK-EMP-IDX-NUM.                                00112500
           MOVE ZERO TO WRK-SUB1.                                       00112600
           PERFORM 2413-10-ACHAR-LIVRE                                  00112700
               VARYING WRK-SUB1 FROM 1 BY 1                             00112800
               UNTIL WRK-SUB1 > WRK-EMP-QTD-REG                         00112900
                  OR WRK-EMP-ACHADO = 'Y'.                              00113000
           IF WRK-EMP-ACHADO = 'N'                                      00113100
              ADD 1 TO WRK-EMP-QTD-REG                                  00113200
              MOVE WRK-EMP-QTD-REG TO WRK-EMP-IDX-NUM                   00113300
           END-IF.                                                      00113400
           MOVE WRK-CLI-ID(WRK-CLI-IDX-NUM)                             00113500
                              TO WRK-EMP-CLIENTE(WRK-EMP-IDX-NUM).      00113600
           MOVE WRK-FRE-ID(WRK-FRE-IDX-NUM)                             00113700
                              TO WRK-EMP-FREELANCER(WRK-EMP-IDX-NUM).   00113800
           MOVE 'Y'           TO WRK-EMP-ATIVO(WRK-EMP-IDX-NUM).        00113900
      *-----------------------------------------------------------------00114000
      *  RS-0801: A TABELA DE CONTRATACOES NUNCA ENCOLHE -- UMA         00114100
      *  CONTRATACAO BAIXADA (WRK-EMP-ATIVO = 'N') VIRA UMA POSICAO     00114200
      *  LIVRE REAPROVEITAVEL PELA PROXIMA CONTRATACAO, MAS NUNCA E     00114300
      *  REMOVIDA DA TABELA, PARA MANTER O HISTORICO DISPONIVEL PARA    00114400
      *  QUERY_CUSTOMER E QUERY_FREELANCER.                             00114500
      *-----------------------------------------------------------------00114600
       2413-99-FIM. EXIT.                                               00114700
      *-----------------------------------------------------------------00114800
      *  2413-10-ACHAR-LIVRE - PASSO INTERNO DE 2413-ALOCAR-EMPREGO.    00114900
      *  PROCURA UMA POSICAO JA USADA E INATIVA (WRK-EMP-ATIVO = 'N') NA00115000
      *  TABELA DE CONTRATACOES PARA REAPROVEITAR, ANTES DE CRESCER A   00115100
      *  TABELA COM UMA POSICAO NOVA.                                   00115200
      *-----------------------------------------------------------------00115300
       2413-10-ACHAR-LIVRE SECTION.                                     00115400
           IF WRK-EMP-ATIVO(WRK-SUB1) = 'N'                             00115500
              MOVE 'Y' TO WRK-EMP-ACHADO                                00115600
              MOVE WRK-SUB1 TO WRK-EMP-IDX-NUM                          00115700
           END-IF.                                                      00115800
       2413-10-99-FIM. EXIT.                                            00115900
      *-----------------------------------------------------------------00116000
      *  2420-TRATAR-COMPLETE - UNIDADE DE CONCLUSAO E AVALIACAO        00116100
      *  (COMPLETE_AND_RATE). CALCULA O PAGAMENTO COM O DESCONTO DE     00116200
      *  FIDELIDADE DO CLIENTE (2421) ANTES DE EFETIVAR A CONCLUSAO E   00116300
      *  ATUALIZAR A MEDIA DE AVALIACAO E A HABILIDADE GANHA (2422) --  00116400
      *  RS-0255: O PAGAMENTO E CALCULADO E CREDITADO ANTES DE QUALQUER 00116500
      *  TESTE DE SITUACAO DO EMPREGO, POR DESENHO ORIGINAL DO PROGRAMA.00116600
      *-----------------------------------------------------------------00116700
       2420-TRATAR-COMPLETE SECTION.                                    00116800
           IF WRK-TOK-QTD NOT = 3                                       00116900
              PERFORM 2998-ERRO-CONTAGEM                                00117000
           ELSE                                                         00117100
              IF WRK-TOK-3(1:WRK-TOK-LEN-3) IS NOT NUMERIC              00117200
                 PERFORM 2997-ERRO-PROCESSAMENTO                        00117300
              ELSE                                                      00117400
                 MOVE WRK-TOK-3(1:WRK-TOK-LEN-3) TO WRK-NUM-RATING      00117500
                 MOVE WRK-TOK-2 TO WRK-CHAVE-FREELANCER                 00117600
                 PERFORM 2972-LOCALIZAR-FREELANCER                      00117700
                 IF WRK-FRE-ACHADO = 'N'                                00117800
                    PERFORM 2999-ERRO-REGRA                             00117900
                 ELSE                                                   00118000
                    MOVE WRK-FRE-CLIENTE-ATUAL(WRK-FRE-IDX-NUM)         00118100
                                                TO WRK-CHAVE-CLIENTE    00118200
                    PERFORM 2971-LOCALIZAR-CLIENTE                      00118300
                    IF WRK-FRE-CLIENTE-ATUAL(WRK-FRE-IDX-NUM) = SPACES  00118400
                          OR WRK-NUM-RATING > 5                         00118500
                          OR WRK-CLI-ACHADO = 'N'                       00118600
                       PERFORM 2999-ERRO-REGRA                          00118700
                    ELSE                                                00118800
                       PERFORM 2421-CALC-PAGAMENTO                      00118900
                       MOVE WRK-CHAVE-CLIENTE    TO WRK-CHAVE-CLIENTE   00119000
                       MOVE WRK-CHAVE-FREELANCER TO WRK-CHAVE-FREELANCER00119100
                       PERFORM 2974-LOCALIZAR-EMPREGO                   00119200
                       IF WRK-EMP-ACHADO = 'N'                          00119300
                          PERFORM 2999-ERRO-REGRA                       00119400
                       ELSE                                             00119500
                          PERFORM 2422-EFETIVAR-CONCLUSAO               00119600
                       END-IF                                           00119700
                    END-IF                                              00119800
                 END-IF                                                 00119900
              END-IF                                                    00120000
           END-IF.                                                      00120100
       2420-99-FIM. EXIT.                                               00120200
      *-----------------------------------------------------------------00120300
      *  2421-CALC-PAGAMENTO - APLICA O DESCONTO DA FAIXA DE FIDELIDADE 00120400
      *  DO CLIENTE (BRONZE 0%, SILVER 5%, GOLD 10%, PLATINUM 15%) SOBRE00120500
      *  O PRECO DO SERVICO DO FREELANCER, CREDITANDO O VALOR LIQUIDO NO00120600
      *  GASTO TOTAL ACUMULADO DO CLIENTE E MARCANDO-O PENDENTE DE      00120700
      *  RECALCULO DE FAIXA NO FECHAMENTO MENSAL.                       00120800
      *-----------------------------------------------------------------00120900
       2421-CALC-PAGAMENTO SECTION.                                     00121000
           EVALUATE WRK-CLI-FAIXA(WRK-CLI-IDX-NUM)                      00121100
               WHEN 'BRONZE'   MOVE 0  TO WRK-NUM-DESCONTO              00121200
               WHEN 'SILVER'   MOVE 5  TO WRK-NUM-DESCONTO              00121300
               WHEN 'GOLD'     MOVE 10 TO WRK-NUM-DESCONTO              00121400
               WHEN 'PLATINUM' MOVE 15 TO WRK-NUM-DESCONTO              00121500
               WHEN OTHER      MOVE 0  TO WRK-NUM-DESCONTO              00121600
           END-EVALUATE.                                                00121700
           COMPUTE WRK-NUM-PAGAMENTO =                                  00121800
               (WRK-FRE-PRECO(WRK-FRE-IDX-NUM) * (100 -                 00121900
                  WRK-NUM-DESCONTO)) / 100.                             00122000
           ADD WRK-NUM-PAGAMENTO TO                                     00122100
              WRK-CLI-GASTO-TOTAL(WRK-CLI-IDX-NUM).                     00122200
           MOVE 'Y' TO WRK-CLI-FLAG-PENDENTE(WRK-CLI-IDX-NUM).          00122300
      *-----------------------------------------------------------------00122400
      *  RS-0890: A TABELA DE DESCONTO (0/5/10/15%) E FIXA NO CODIGO E  00122500
      *  NAO VEM DE PARAMETRO EXTERNO -- TODA MUDANCA DE PERCENTUAL POR 00122600
      *  FAIXA EXIGE RECOMPILACAO DESTE PROGRAMA, A EXEMPLO DO CATALOGO 00122700
      *  DE SERVICOS EM 1010-CARREGAR-SERVICOS.                         00122800
      *-----------------------------------------------------------------00122900
       2421-99-FIM. EXIT.                                               00123000
      *-----------------------------------------------------------------00123100
      *  2422-EFETIVAR-CONCLUSAO - BAIXA A CONTRATACAO, LIBERA O        00123200
      *  FREELANCER, SOMA O RATING NA MEDIA DE AVALIACAO (WRK-FRE-MEDIA-00123300
      *  AVAL), CONTA O TRABALHO CONCLUIDO NO MES (WRK-FRE-MES-OK, USADO00123400
      *  POR 2700 PARA DESQUEIMAR) E CHAMA 2055-GANHAR-HABILIDADE.      00123500
      *-----------------------------------------------------------------00123600
       2422-EFETIVAR-CONCLUSAO SECTION.                                 00123700
           COMPUTE WRK-FRE-MEDIA-AVAL(WRK-FRE-IDX-NUM) =                00123800
               ((WRK-FRE-MEDIA-AVAL(WRK-FRE-IDX-NUM)                    00123900
                   * WRK-FRE-QTD-AVAL(WRK-FRE-IDX-NUM)) +               00124000
                      WRK-NUM-RATING)                                   00124100
               / (WRK-FRE-QTD-AVAL(WRK-FRE-IDX-NUM) + 1).               00124200
           ADD 1 TO WRK-FRE-QTD-AVAL(WRK-FRE-IDX-NUM).                  00124300
           ADD 1 TO WRK-FRE-JOBS-OK(WRK-FRE-IDX-NUM).                   00124400
           ADD 1 TO WRK-FRE-MES-OK(WRK-FRE-IDX-NUM).                    00124500
           IF WRK-NUM-RATING >= 4                                       00124600
              MOVE WRK-FRE-IDX-NUM TO WRK-CALC-FRE-IDX                  00124700
              PERFORM 2055-GANHAR-HABILIDADE                            00124800
           END-IF.                                                      00124900
           MOVE 'Y' TO WRK-FRE-FLAG-DISP(WRK-FRE-IDX-NUM).              00125000
           MOVE SPACES TO WRK-FRE-CLIENTE-ATUAL(WRK-FRE-IDX-NUM).       00125100
           MOVE 'N' TO WRK-EMP-ATIVO(WRK-EMP-IDX-NUM).                  00125200
           MOVE WRK-FRE-IDX-NUM TO WRK-CALC-FRE-IDX.                    00125300
           PERFORM 2900-CALC-SCORE.                                     00125400
           MOVE SPACES TO WRK-LINHA-SAIDA.                              00125500
           STRING WRK-FRE-ID(WRK-FRE-IDX-NUM)  DELIMITED BY SPACE       00125600
                  ' completed job for '         DELIMITED BY SIZE       00125700
                  WRK-CLI-ID(WRK-CLI-IDX-NUM)   DELIMITED BY SPACE      00125800
                  ' with rating '               DELIMITED BY SIZE       00125900
                  WRK-NUM-RATING                DELIMITED BY SIZE       00126000
                  INTO WRK-LINHA-SAIDA.                                 00126100
           PERFORM 2090-ESCREVER-LINHA.                                 00126200
       2422-99-FIM. EXIT.                                               00126300
      *-----------------------------------------------------------------00126400
      *  2055-GANHAR-HABILIDADE - DESCOBRE QUAL DAS 5 HABILIDADES DO    00126500
      *  FREELANCER E A MAIOR (ORDENACAO POR SELECAO COM DESEMPATE      00126600
      *  T>C>R>E>A) E SOMA O GANHO DE SKILL DO TRABALHO CONCLUIDO NELA, 00126700
      *  SEM PASSAR DE 100 (2055-30).                                   00126800
      *-----------------------------------------------------------------00126900
       2055-GANHAR-HABILIDADE SECTION.                                  00127000
           MOVE WRK-FRE-SERVICO(WRK-CALC-FRE-IDX) TO WRK-CHAVE-SERVICO. 00127100
           PERFORM 2973-LOCALIZAR-SERVICO.                              00127200
           MOVE 1 TO WRK-RANK-POS(1). MOVE 2 TO WRK-RANK-POS(2).        00127300
           MOVE 3 TO WRK-RANK-POS(3). MOVE 4 TO WRK-RANK-POS(4).        00127400
           MOVE 5 TO WRK-RANK-POS(5).                                   00127500
           MOVE ZERO TO WRK-RANK-I.                                     00127600
           PERFORM 2055-05-COPIAR-VALOR                                 00127700
               VARYING WRK-RANK-I FROM 1 BY 1 UNTIL WRK-RANK-I > 5.     00127800
           MOVE ZERO TO WRK-RANK-I.                                     00127900
           PERFORM 2055-10-PASSO-EXTERNO                                00128000
               VARYING WRK-RANK-I FROM 1 BY 1 UNTIL WRK-RANK-I > 4.     00128100
           MOVE 2 TO WRK-GANHO-VALOR.                                   00128200
           MOVE WRK-RANK-POS(1) TO WRK-GANHO-POS.                       00128300
           PERFORM 2055-30-APLICAR-GANHO.                               00128400
           MOVE 1 TO WRK-GANHO-VALOR.                                   00128500
           MOVE WRK-RANK-POS(2) TO WRK-GANHO-POS.                       00128600
           PERFORM 2055-30-APLICAR-GANHO.                               00128700
           MOVE WRK-RANK-POS(3) TO WRK-GANHO-POS.                       00128800
           PERFORM 2055-30-APLICAR-GANHO.                               00128900
       2055-99-FIM. EXIT.                                               00129000
      *-----------------------------------------------------------------00129100
      *  2055-05-COPIAR-VALOR - PASSO INTERNO DE 2055-GANHAR-HABILIDADE.00129200
      *  COPIA O VALOR ATUAL DA HABILIDADE GANHA PARA A AREA DE TROCA   00129300
      *  USADA PELA ORDENACAO DE 2055-10/2055-20.                       00129400
      *-----------------------------------------------------------------00129500
       2055-05-COPIAR-VALOR SECTION.                                    00129600
           MOVE WRK-SVC-HAB-VETOR(WRK-SVC-IDX-NUM, WRK-RANK-I)          00129700
               TO WRK-RANK-VALOR(WRK-RANK-I).                           00129800
       2055-05-99-FIM. EXIT.                                            00129900
      *-----------------------------------------------------------------00130000
      *  2055-10-PASSO-EXTERNO - LACO EXTERNO DA ORDENACAO POR SELECAO  00130100
      *  DAS 5 HABILIDADES DO FREELANCER (WRK-FRE-HAB-VETOR), USADA PARA00130200
      *  DESCOBRIR QUAL HABILIDADE RECEBE O GANHO DO TRABALHO CONCLUIDO.00130300
      *-----------------------------------------------------------------00130400
       2055-10-PASSO-EXTERNO SECTION.                                   00130500
           MOVE WRK-RANK-I TO WRK-RANK-MAXI.                            00130600
           MOVE WRK-RANK-I TO WRK-RANK-J.                               00130700
           ADD 1 TO WRK-RANK-J.                                         00130800
           PERFORM 2055-20-PASSO-INTERNO                                00130900
               VARYING WRK-RANK-J FROM WRK-RANK-J BY 1 UNTIL WRK-RANK-J 00131000
                  > 5.                                                  00131100
           IF WRK-RANK-MAXI NOT = WRK-RANK-I                            00131200
              MOVE WRK-RANK-VALOR(WRK-RANK-I)     TO WRK-RANK-TMPV      00131300
              MOVE WRK-RANK-VALOR(WRK-RANK-MAXI) TO                     00131400
                 WRK-RANK-VALOR(WRK-RANK-I)                             00131500
              MOVE WRK-RANK-TMPV TO WRK-RANK-VALOR(WRK-RANK-MAXI)       00131600
              MOVE WRK-RANK-POS(WRK-RANK-I)       TO WRK-RANK-TMPP      00131700
              MOVE WRK-RANK-POS(WRK-RANK-MAXI) TO                       00131800
                 WRK-RANK-POS(WRK-RANK-I)                               00131900
              MOVE WRK-RANK-TMPP TO WRK-RANK-POS(WRK-RANK-MAXI)         00132000
           END-IF.                                                      00132100
       2055-10-99-FIM. EXIT.                                            00132200
      *-----------------------------------------------------------------00132300
      *  2055-20-PASSO-INTERNO - LACO INTERNO DA ORDENACAO DAS          00132400
      *  HABILIDADES. EM CASO DE EMPATE DE VALOR, A HABILIDADE DE MENOR 00132500
      *  INDICE (T, DEPOIS C, R, E, A, NESTA ORDEM) GANHA O DESEMPATE,  00132600
      *  CONFORME A REGRA DE GANHO DE SKILL.                            00132700
      *-----------------------------------------------------------------00132800
       2055-20-PASSO-INTERNO SECTION.                                   00132900
           IF WRK-RANK-VALOR(WRK-RANK-J) > WRK-RANK-VALOR(WRK-RANK-MAXI)00133000
              MOVE WRK-RANK-J TO WRK-RANK-MAXI                          00133100
           END-IF.                                                      00133200
       2055-20-99-FIM. EXIT.                                            00133300
      *-----------------------------------------------------------------00133400
      *  2055-30-APLICAR-GANHO - SOMA O GANHO NA HABILIDADE ESCOLHIDA   00133500
      *  POR 2055-10/2055-20 E TRUNCA EM 100 SE O RESULTADO PASSAR DO   00133600
      *  TETO DA ESCALA DE HABILIDADE.                                  00133700
      *-----------------------------------------------------------------00133800
       2055-30-APLICAR-GANHO SECTION.                                   00133900
           ADD WRK-GANHO-VALOR                                          00134000
               TO WRK-FRE-HAB-VETOR(WRK-CALC-FRE-IDX, WRK-GANHO-POS).   00134100
           IF WRK-FRE-HAB-VETOR(WRK-CALC-FRE-IDX, WRK-GANHO-POS) > 100  00134200
              MOVE 100 TO WRK-FRE-HAB-VETOR(WRK-CALC-FRE-IDX,           00134300
                 WRK-GANHO-POS)                                         00134400
           END-IF.                                                      00134500
       2055-30-99-FIM. EXIT.                                            00134600
      *-----------------------------------------------------------------00134700
      *  2430-TRATAR-CANCELA-CLI - UNIDADE DE CANCELAMENTO PELO CLIENTE 00134800
      *  (CANCEL_BY_CUSTOMER). BAIXA A CONTRATACAO, LIBERA O FREELANCER 00134900
      *  E CONTA O CANCELAMENTO NOS CONTADORES DO CLIENTE (SEM          00135000
      *  PENALIDADE DE SKILL NEM DE BANIMENTO -- ESSAS SO SE APLICAM AO 00135100
      *  CANCELAMENTO PELO FREELANCER).                                 00135200
      *-----------------------------------------------------------------00135300
       2430-TRATAR-CANCELA-CLI SECTION.                                 00135400
           IF WRK-TOK-QTD NOT = 3                                       00135500
              PERFORM 2998-ERRO-CONTAGEM                                00135600
           ELSE                                                         00135700
              MOVE WRK-TOK-2 TO WRK-CHAVE-CLIENTE                       00135800
              PERFORM 2971-LOCALIZAR-CLIENTE                            00135900
              MOVE WRK-TOK-3 TO WRK-CHAVE-FREELANCER                    00136000
              PERFORM 2972-LOCALIZAR-FREELANCER                         00136100
              IF WRK-CLI-ACHADO = 'N' OR WRK-FRE-ACHADO = 'N'           00136200
                 PERFORM 2999-ERRO-REGRA                                00136300
              ELSE IF WRK-FRE-CLIENTE-ATUAL(WRK-FRE-IDX-NUM) NOT =      00136400
                      WRK-CLI-ID(WRK-CLI-IDX-NUM)                       00136500
                 PERFORM 2999-ERRO-REGRA                                00136600
      *-----------------------------------------------------------------00136700
      *  RS-0610: CANCEL_BY_CUSTOMER SO ACEITA O CANCELAMENTO SE O      00136800
      *  FREELANCER ESTIVER MESMO TRABALHANDO PARA ESTE CLIENTE (WRK-   00136900
      *  FRE-CLIENTE-ATUAL) -- UM CLIENTE NAO PODE CANCELAR UM CONTRATO 00137000
      *  DE OUTRO CLIENTE, MESMO SABENDO O ID CERTO DO FREELANCER.      00137100
      *-----------------------------------------------------------------00137200
              ELSE                                                      00137300
                 PERFORM 2974-LOCALIZAR-EMPREGO                         00137400
                 IF WRK-EMP-ACHADO = 'N'                                00137500
                    PERFORM 2999-ERRO-REGRA                             00137600
                 ELSE                                                   00137700
                    MOVE 'Y' TO WRK-FRE-FLAG-DISP(WRK-FRE-IDX-NUM)      00137800
                    MOVE SPACES TO                                      00137900
                       WRK-FRE-CLIENTE-ATUAL(WRK-FRE-IDX-NUM)           00138000
                    MOVE 'N' TO WRK-EMP-ATIVO(WRK-EMP-IDX-NUM)          00138100
                    MOVE WRK-FRE-IDX-NUM TO WRK-CALC-FRE-IDX            00138200
                    PERFORM 2900-CALC-SCORE                             00138300
                    ADD 1 TO WRK-CLI-QTD-CANCEL(WRK-CLI-IDX-NUM)        00138400
                    MOVE 'Y' TO WRK-CLI-FLAG-PENDENTE(WRK-CLI-IDX-NUM)  00138500
                    MOVE SPACES TO WRK-LINHA-SAIDA                      00138600
                    STRING 'cancelled by customer: ' DELIMITED BY SIZE  00138700
                           WRK-CLI-ID(WRK-CLI-IDX-NUM) DELIMITED BY     00138800
                              SPACE                                     00138900
                           ' cancelled ' DELIMITED BY SIZE              00139000
                           WRK-FRE-ID(WRK-FRE-IDX-NUM) DELIMITED BY     00139100
                              SPACE                                     00139200
                           INTO WRK-LINHA-SAIDA                         00139300
                    PERFORM 2090-ESCREVER-LINHA                         00139400
                 END-IF                                                 00139500
              END-IF                                                    00139600
           END-IF.                                                      00139700
       2430-99-FIM. EXIT.                                               00139800
      *-----------------------------------------------------------------00139900
      *  2440-TRATAR-CANCELA-FRE - UNIDADE DE CANCELAMENTO PELO         00140000
      *  FREELANCER (CANCEL_BY_FREELANCER). EFETIVA O CANCELAMENTO      00140100
      *  (2441) E APLICA A PENALIDADE DE HABILIDADE NO SERVICO CANCELADO00140200
      *  (2442) -- O UNICO CANCELAMENTO QUE PENALIZA SKILL E ALIMENTA O 00140300
      *  CONTADOR DE BANIMENTO MENSAL.                                  00140400
      *-----------------------------------------------------------------00140500
       2440-TRATAR-CANCELA-FRE SECTION.                                 00140600
           IF WRK-TOK-QTD NOT = 2                                       00140700
              PERFORM 2998-ERRO-CONTAGEM                                00140800
           ELSE                                                         00140900
              MOVE WRK-TOK-2 TO WRK-CHAVE-FREELANCER                    00141000
              PERFORM 2972-LOCALIZAR-FREELANCER                         00141100
              IF WRK-FRE-ACHADO = 'N'                                   00141200
                 PERFORM 2999-ERRO-REGRA                                00141300
              ELSE IF WRK-FRE-CLIENTE-ATUAL(WRK-FRE-IDX-NUM) = SPACES   00141400
                 PERFORM 2999-ERRO-REGRA                                00141500
              ELSE                                                      00141600
                 MOVE WRK-FRE-CLIENTE-ATUAL(WRK-FRE-IDX-NUM)            00141700
                                                TO WRK-CHAVE-CLIENTE    00141800
                 PERFORM 2974-LOCALIZAR-EMPREGO                         00141900
                 IF WRK-EMP-ACHADO = 'N'                                00142000
                    PERFORM 2999-ERRO-REGRA                             00142100
                 ELSE                                                   00142200
                    PERFORM 2441-EFETIVAR-CANCELA-FRE                   00142300
                 END-IF                                                 00142400
              END-IF                                                    00142500
           END-IF.                                                      00142600
       2440-99-FIM. EXIT.                                               00142700
      *-----------------------------------------------------------------00142800
      *  2441-EFETIVAR-CANCELA-FRE - EFEITOS COMUNS DO CANCELAMENTO PELO00142900
      *  FREELANCER: BAIXA A CONTRATACAO (WRK-EMP-ATIVO = 'N'), LIBERA O00143000
      *  FREELANCER (WRK-FRE-FLAG-DISP = 'Y') E CONTA O CANCELAMENTO NO 00143100
      *  MES CORRENTE (WRK-FRE-MES-CANC) PARA FINS DE BANIMENTO EM      00143200
      *  2700-TRATAR-SIMULATE.                                          00143300
      *-----------------------------------------------------------------00143400
       2441-EFETIVAR-CANCELA-FRE SECTION.                               00143500
           COMPUTE WRK-FRE-MEDIA-AVAL(WRK-FRE-IDX-NUM) =                00143600
               (WRK-FRE-MEDIA-AVAL(WRK-FRE-IDX-NUM)                     00143700
                   * WRK-FRE-QTD-AVAL(WRK-FRE-IDX-NUM))                 00143800
               / (WRK-FRE-QTD-AVAL(WRK-FRE-IDX-NUM) + 1).               00143900
           ADD 1 TO WRK-FRE-QTD-AVAL(WRK-FRE-IDX-NUM).                  00144000
           ADD 1 TO WRK-FRE-JOBS-CANC(WRK-FRE-IDX-NUM).                 00144100
           ADD 1 TO WRK-FRE-MES-CANC(WRK-FRE-IDX-NUM).                  00144200
           MOVE ZERO TO WRK-SUB2.                                       00144300
           PERFORM 2442-DIMINUIR-SKILL                                  00144400
               VARYING WRK-SUB2 FROM 1 BY 1 UNTIL WRK-SUB2 > 5.         00144500
           MOVE 'Y' TO WRK-FRE-FLAG-DISP(WRK-FRE-IDX-NUM).              00144600
           MOVE SPACES TO WRK-FRE-CLIENTE-ATUAL(WRK-FRE-IDX-NUM).       00144700
           MOVE 'N' TO WRK-EMP-ATIVO(WRK-EMP-IDX-NUM).                  00144800
           MOVE WRK-FRE-IDX-NUM TO WRK-CALC-FRE-IDX.                    00144900
           PERFORM 2900-CALC-SCORE.                                     00145000
           MOVE SPACES TO WRK-LINHA-SAIDA.                              00145100
           STRING 'cancelled by freelancer: '    DELIMITED BY SIZE      00145200
                  WRK-FRE-ID(WRK-FRE-IDX-NUM)     DELIMITED BY SPACE    00145300
                  ' cancelled '                   DELIMITED BY SIZE     00145400
                  WRK-CHAVE-CLIENTE               DELIMITED BY SPACE    00145500
                  INTO WRK-LINHA-SAIDA.                                 00145600
           PERFORM 2090-ESCREVER-LINHA.                                 00145700
           IF WRK-FRE-MES-CANC(WRK-FRE-IDX-NUM) >= 5                    00145800
                 AND WRK-FRE-FLAG-BANIDO(WRK-FRE-IDX-NUM) = 'N'         00145900
              MOVE 'Y' TO WRK-FRE-FLAG-BANIDO(WRK-FRE-IDX-NUM)          00146000
              MOVE SPACES TO WRK-LINHA-SAIDA                            00146100
              STRING 'platform banned freelancer: ' DELIMITED BY SIZE   00146200
                     WRK-FRE-ID(WRK-FRE-IDX-NUM)     DELIMITED BY SPACE 00146300
                     INTO WRK-LINHA-SAIDA                               00146400
              PERFORM 2090-ESCREVER-LINHA                               00146500
           END-IF.                                                      00146600
       2441-99-FIM. EXIT.                                               00146700
      *-----------------------------------------------------------------00146800
      *  2442-DIMINUIR-SKILL - PENALIDADE DE CANCELAMENTO PELO          00146900
      *  FREELANCER: REDUZ EM 3 PONTOS (MINIMO ZERO) A HABILIDADE DO    00147000
      *  SERVICO CANCELADO, NUNCA AS OUTRAS QUATRO.                     00147100
      *-----------------------------------------------------------------00147200
       2442-DIMINUIR-SKILL SECTION.                                     00147300
           IF WRK-FRE-HAB-VETOR(WRK-FRE-IDX-NUM, WRK-SUB2) < 3          00147400
              MOVE ZERO TO WRK-FRE-HAB-VETOR(WRK-FRE-IDX-NUM, WRK-SUB2) 00147500
           ELSE                                                         00147600
              SUBTRACT 3 FROM                                           00147700
                 WRK-FRE-HAB-VETOR(WRK-FRE-IDX-NUM, WRK-SUB2)           00147800
           END-IF.                                                      00147900
       2442-99-FIM. EXIT.                                               00148000
      *-----------------------------------------------------------------00148100
      *  2450-TRATAR-CHANGE-SVC - UNIDADE DE TROCA DE SERVICO           00148200
      *  (CHANGE_SERVICE). A TROCA NAO E IMEDIATA: FICA EM FILA (WRK-   00148300
      *  FRE-SERVICO-FILA / WRK-FRE-FLAG-FILA) E SO E APLICADA NO       00148400
      *  FECHAMENTO MENSAL (2710), PARA NAO AFETAR UMA CONTRATACAO EM   00148500
      *  ANDAMENTO NO MESMO PERIODO.                                    00148600
      *-----------------------------------------------------------------00148700
       2450-TRATAR-CHANGE-SVC SECTION.                                  00148800
           IF WRK-TOK-QTD NOT = 4                                       00148900
              PERFORM 2998-ERRO-CONTAGEM                                00149000
           ELSE                                                         00149100
              IF WRK-TOK-4(1:WRK-TOK-LEN-4) IS NOT NUMERIC              00149200
                 PERFORM 2997-ERRO-PROCESSAMENTO                        00149300
              ELSE                                                      00149400
                 MOVE WRK-TOK-4(1:WRK-TOK-LEN-4) TO WRK-NUM-PRECO       00149500
                 MOVE WRK-TOK-2 TO WRK-CHAVE-FREELANCER                 00149600
                 PERFORM 2972-LOCALIZAR-FREELANCER                      00149700
                 MOVE WRK-TOK-3 TO WRK-CHAVE-SERVICO                    00149800
                 PERFORM 2973-LOCALIZAR-SERVICO                         00149900
                 IF WRK-FRE-ACHADO = 'N' OR WRK-SVC-ACHADO = 'N'        00150000
                       OR WRK-NUM-PRECO = ZERO                          00150100
                    PERFORM 2999-ERRO-REGRA                             00150200
                 ELSE                                                   00150300
                    MOVE WRK-TOK-3 TO                                   00150400
                       WRK-FRE-SERVICO-FILA(WRK-FRE-IDX-NUM)            00150500
                    MOVE WRK-NUM-PRECO TO                               00150600
                       WRK-FRE-PRECO-FILA(WRK-FRE-IDX-NUM)              00150700
                    MOVE 'Y' TO WRK-FRE-FLAG-FILA(WRK-FRE-IDX-NUM)      00150800
      *-----------------------------------------------------------------00150900
      *  RS-0610: CHANGE_SERVICE NUNCA TROCA O SERVICO NA HORA -- FICA  00151000
      *  EM FILA (WRK-FRE-SERVICO-FILA/WRK-FRE-PRECO-FILA) E SO E       00151100
      *  APLICADA NO PROXIMO SIMULATE_MONTH (2710), PARA NAO MUDAR O    00151200
      *  SERVICO DE UM FREELANCER NO MEIO DE UM TRABALHO JA ACEITO.     00151300
      *-----------------------------------------------------------------00151400
                    MOVE SPACES TO WRK-LINHA-SAIDA                      00151500
                    STRING 'service change for ' DELIMITED BY SIZE      00151600
                           WRK-FRE-ID(WRK-FRE-IDX-NUM) DELIMITED BY     00151700
                              SPACE                                     00151800
                           ' queued from ' DELIMITED BY SIZE            00151900
                           WRK-FRE-SERVICO(WRK-FRE-IDX-NUM) DELIMITED BY00152000
                              SPACE                                     00152100
                           ' to ' DELIMITED BY SIZE                     00152200
                           WRK-TOK-3 DELIMITED BY SPACE                 00152300
                           INTO WRK-LINHA-SAIDA                         00152400
                    PERFORM 2090-ESCREVER-LINHA                         00152500
                 END-IF                                                 00152600
              END-IF                                                    00152700
           END-IF.                                                      00152800
       2450-99-FIM. EXIT.                                               00152900
      *-----------------------------------------------------------------00153000
      *  2460-TRATAR-UPDATE-SKILL - UNIDADE DE ATUALIZACAO MANUAL DE    00153100
      *  HABILIDADES (UPDATE_SKILL). SUBSTITUI AS 5 HABILIDADES DO      00153200
      *  FREELANCER PELOS VALORES INFORMADOS NA TRANSACAO, COM A MESMA  00153300
      *  VALIDACAO DE FAIXA (0-100) USADA NO CADASTRO.                  00153400
      *-----------------------------------------------------------------00153500
       2460-TRATAR-UPDATE-SKILL SECTION.                                00153600
           IF WRK-TOK-QTD NOT = 7                                       00153700
              PERFORM 2998-ERRO-CONTAGEM                                00153800
           ELSE                                                         00153900
              IF WRK-TOK-3(1:WRK-TOK-LEN-3) IS NOT NUMERIC              00154000
                 OR WRK-TOK-4(1:WRK-TOK-LEN-4) IS NOT NUMERIC           00154100
                 OR WRK-TOK-5(1:WRK-TOK-LEN-5) IS NOT NUMERIC           00154200
                 OR WRK-TOK-6(1:WRK-TOK-LEN-6) IS NOT NUMERIC           00154300
                 OR WRK-TOK-7(1:WRK-TOK-LEN-7) IS NOT NUMERIC           00154400
                 PERFORM 2997-ERRO-PROCESSAMENTO                        00154500
              ELSE                                                      00154600
                 MOVE WRK-TOK-3(1:WRK-TOK-LEN-3) TO WRK-NUM-HAB-T       00154700
                 MOVE WRK-TOK-4(1:WRK-TOK-LEN-4) TO WRK-NUM-HAB-C       00154800
                 MOVE WRK-TOK-5(1:WRK-TOK-LEN-5) TO WRK-NUM-HAB-R       00154900
                 MOVE WRK-TOK-6(1:WRK-TOK-LEN-6) TO WRK-NUM-HAB-E       00155000
                 MOVE WRK-TOK-7(1:WRK-TOK-LEN-7) TO WRK-NUM-HAB-A       00155100
      *-----------------------------------------------------------------00155200
      *  RS-0944: UPDATE_SKILL SUBSTITUI AS 5 HABILIDADES DE UMA SO VEZ 00155300
      *  -- NAO HA COMANDO PARA AJUSTAR UMA UNICA HABILIDADE, O CLIENTE 00155400
      *  DA API DEVE REENVIAR AS 5 NOTAS ATUAIS MESMO QUANDO SO UMA     00155500
      *  MUDOU.                                                         00155600
      *-----------------------------------------------------------------00155700
                 MOVE WRK-TOK-2 TO WRK-CHAVE-FREELANCER                 00155800
                 PERFORM 2972-LOCALIZAR-FREELANCER                      00155900
                 IF WRK-FRE-ACHADO = 'N'                                00156000
                    PERFORM 2999-ERRO-REGRA                             00156100
                 ELSE IF WRK-NUM-HAB-T > 100 OR WRK-NUM-HAB-C > 100     00156200
                       OR WRK-NUM-HAB-R > 100 OR WRK-NUM-HAB-E > 100    00156300
                       OR WRK-NUM-HAB-A > 100                           00156400
                    PERFORM 2999-ERRO-REGRA                             00156500
                 ELSE                                                   00156600
                    MOVE WRK-NUM-HAB-T TO WRK-FRE-HAB-T(WRK-FRE-IDX-NUM)00156700
                    MOVE WRK-NUM-HAB-C TO WRK-FRE-HAB-C(WRK-FRE-IDX-NUM)00156800
                    MOVE WRK-NUM-HAB-R TO WRK-FRE-HAB-R(WRK-FRE-IDX-NUM)00156900
                    MOVE WRK-NUM-HAB-E TO WRK-FRE-HAB-E(WRK-FRE-IDX-NUM)00157000
                    MOVE WRK-NUM-HAB-A TO WRK-FRE-HAB-A(WRK-FRE-IDX-NUM)00157100
                    MOVE WRK-FRE-IDX-NUM TO WRK-CALC-FRE-IDX            00157200
                    PERFORM 2900-CALC-SCORE                             00157300
                    MOVE SPACES TO WRK-LINHA-SAIDA                      00157400
                    STRING 'updated skills of ' DELIMITED BY SIZE       00157500
                           WRK-FRE-ID(WRK-FRE-IDX-NUM) DELIMITED BY     00157600
                              SPACE                                     00157700
                           ' for ' DELIMITED BY SIZE                    00157800
                           WRK-FRE-SERVICO(WRK-FRE-IDX-NUM) DELIMITED BY00157900
                              SPACE                                     00158000
                           INTO WRK-LINHA-SAIDA                         00158100
                    PERFORM 2090-ESCREVER-LINHA                         00158200
                 END-IF                                                 00158300
              END-IF                                                    00158400
           END-IF.                                                      00158500
       2460-99-FIM. EXIT.                                               00158600
      *-----------------------------------------------------------------00158700
      *  2510-TRATAR-BLACKLIST - UNIDADE DE LISTA NEGRA (BLACKLIST).    00158800
      *  INCLUI O FREELANCER NA SUB-TABELA DE LISTA NEGRA DO CLIENTE, SE00158900
      *  AINDA NAO ESTIVER LA -- UM FREELANCER NA LISTA NEGRA DE UM     00159000
      *  CLIENTE NUNCA APARECE NO RANKING DE REQUEST_JOB DESSE CLIENTE. 00159100
      *-----------------------------------------------------------------00159200
       2510-TRATAR-BLACKLIST SECTION.                                   00159300
           IF WRK-TOK-QTD NOT = 3                                       00159400
              PERFORM 2998-ERRO-CONTAGEM                                00159500
           ELSE                                                         00159600
              MOVE WRK-TOK-2 TO WRK-CHAVE-CLIENTE                       00159700
              PERFORM 2971-LOCALIZAR-CLIENTE                            00159800
              MOVE WRK-TOK-3 TO WRK-CHAVE-FREELANCER                    00159900
              PERFORM 2972-LOCALIZAR-FREELANCER                         00160000
              IF WRK-CLI-ACHADO = 'N' OR WRK-FRE-ACHADO = 'N'           00160100
                 PERFORM 2999-ERRO-REGRA                                00160200
              ELSE                                                      00160300
                 PERFORM 2975-LOCALIZAR-NEGRA                           00160400
                 IF WRK-NEGRA-ACHADO = 'Y'                              00160500
                    PERFORM 2999-ERRO-REGRA                             00160600
                 ELSE                                                   00160700
                    ADD 1 TO WRK-CLI-QTD-NEGRA(WRK-CLI-IDX-NUM)         00160800
      *-----------------------------------------------------------------00160900
      *  RS-0231: A LISTA NEGRA E POR CLIENTE, NAO GLOBAL -- UM         00161000
      *  FREELANCER BLACKLISTED POR UM CLIENTE CONTINUA DISPONIVEL NO   00161100
      *  RANKING DE TODOS OS OUTROS CLIENTES.                           00161200
      *-----------------------------------------------------------------00161300
                    MOVE WRK-TOK-3 TO                                   00161400
                       WRK-CLI-LISTA-NEGRA(WRK-CLI-IDX-NUM,             00161500
                       WRK-CLI-QTD-NEGRA(WRK-CLI-IDX-NUM))              00161600
                    MOVE SPACES TO WRK-LINHA-SAIDA                      00161700
                    STRING WRK-CLI-ID(WRK-CLI-IDX-NUM) DELIMITED BY     00161800
                       SPACE                                            00161900
                           ' blacklisted ' DELIMITED BY SIZE            00162000
                           WRK-FRE-ID(WRK-FRE-IDX-NUM) DELIMITED BY     00162100
                              SPACE                                     00162200
                           INTO WRK-LINHA-SAIDA                         00162300
                    PERFORM 2090-ESCREVER-LINHA                         00162400
                 END-IF                                                 00162500
              END-IF                                                    00162600
           END-IF.                                                      00162700
       2510-99-FIM. EXIT.                                               00162800
      *-----------------------------------------------------------------00162900
      *  2520-TRATAR-UNBLACKLIST - UNIDADE DE REMOCAO DA LISTA NEGRA    00163000
      *  (UNBLACKLIST). LOCALIZA O FREELANCER NA SUB-TABELA E PREENCHE A00163100
      *  POSICAO REMOVIDA COM A ULTIMA OCORRENCIA DA LISTA NEGRA DO     00163200
      *  CLIENTE (TROCA COM O ULTIMO, NAO DESLOCAMENTO) ANTES DE        00163300
      *  DIMINUIR O CONTADOR.                                           00163400
      *-----------------------------------------------------------------00163500
       2520-TRATAR-UNBLACKLIST SECTION.                                 00163600
           IF WRK-TOK-QTD NOT = 3                                       00163700
              PERFORM 2998-ERRO-CONTAGEM                                00163800
           ELSE                                                         00163900
              MOVE WRK-TOK-2 TO WRK-CHAVE-CLIENTE                       00164000
              PERFORM 2971-LOCALIZAR-CLIENTE                            00164100
              MOVE WRK-TOK-3 TO WRK-CHAVE-FREELANCER                    00164200
              PERFORM 2972-LOCALIZAR-FREELANCER                         00164300
              IF WRK-CLI-ACHADO = 'N' OR WRK-FRE-ACHADO = 'N'           00164400
                 PERFORM 2999-ERRO-REGRA                                00164500
              ELSE                                                      00164600
                 PERFORM 2975-LOCALIZAR-NEGRA                           00164700
                 IF WRK-NEGRA-ACHADO = 'N'                              00164800
                    PERFORM 2999-ERRO-REGRA                             00164900
                 ELSE                                                   00165000
                    MOVE WRK-CLI-LISTA-NEGRA(WRK-CLI-IDX-NUM,           00165100
                             WRK-CLI-QTD-NEGRA(WRK-CLI-IDX-NUM))        00165200
                        TO WRK-CLI-LISTA-NEGRA(WRK-CLI-IDX-NUM,         00165300
                             WRK-NEGRA-IDX-NUM)                         00165400
                    SUBTRACT 1 FROM WRK-CLI-QTD-NEGRA(WRK-CLI-IDX-NUM)  00165500
      *-----------------------------------------------------------------00165600
      *  A TROCA COM O ULTIMO ELEMENTO (EM VEZ DE DESLOCAR TODA A LISTA)00165700
      *  E SEGURA PORQUE A LISTA NEGRA NAO TEM ORDEM DE NEGOCIO A       00165800
      *  PRESERVAR -- SO IMPORTA QUEM ESTA NELA, NUNCA EM QUE POSICAO.  00165900
      *-----------------------------------------------------------------00166000
                    MOVE SPACES TO WRK-LINHA-SAIDA                      00166100
                    STRING WRK-CLI-ID(WRK-CLI-IDX-NUM) DELIMITED BY     00166200
                       SPACE                                            00166300
                           ' unblacklisted ' DELIMITED BY SIZE          00166400
                           WRK-FRE-ID(WRK-FRE-IDX-NUM) DELIMITED BY     00166500
                              SPACE                                     00166600
                           INTO WRK-LINHA-SAIDA                         00166700
                    PERFORM 2090-ESCREVER-LINHA                         00166800
                 END-IF                                                 00166900
              END-IF                                                    00167000
           END-IF.                                                      00167100
       2520-99-FIM. EXIT.                                               00167200
      *-----------------------------------------------------------------00167300
      *  2700-TRATAR-SIMULATE - UNIDADE DE FECHAMENTO MENSAL            00167400
      *  (SIMULATE_MONTH). PERCORRE TODOS OS FREELANCERS APLICANDO      00167500
      *  QUEIMA/DESQUEIMA E BANIMENTO (2710), APLICA A TROCA DE SERVICO 00167600
      *  EM FILA E PERCORRE TODOS OS CLIENTES PENDENTES RECALCULANDO A  00167700
      *  FAIXA DE FIDELIDADE (2720) -- E A UNICA UNIDADE QUE VARRE AS   00167800
      *  DUAS TABELAS INTEIRAS EM VEZ DE UM SO REGISTRO.                00167900
      *-----------------------------------------------------------------00168000
       2700-TRATAR-SIMULATE SECTION.                                    00168100
           IF WRK-TOK-QTD NOT = 1                                       00168200
              PERFORM 2998-ERRO-CONTAGEM                                00168300
           ELSE                                                         00168400
              MOVE ZERO TO WRK-SUB1                                     00168500
              PERFORM 2710-PROCESSAR-FREELANCER-MES                     00168600
                  VARYING WRK-SUB1 FROM 1 BY 1                          00168700
                  UNTIL WRK-SUB1 > WRK-FRE-QTD-REG                      00168800
              MOVE ZERO TO WRK-SUB1                                     00168900
              PERFORM 2720-ATUALIZAR-FAIXA-CLIENTE                      00169000
                  VARYING WRK-SUB1 FROM 1 BY 1                          00169100
                  UNTIL WRK-SUB1 > WRK-CLI-QTD-REG                      00169200
              MOVE SPACES TO WRK-LINHA-SAIDA                            00169300
              STRING 'month complete' DELIMITED BY SIZE INTO            00169400
                 WRK-LINHA-SAIDA                                        00169500
              PERFORM 2090-ESCREVER-LINHA                               00169600
           END-IF.                                                      00169700
       2700-99-FIM. EXIT.                                               00169800
      *-----------------------------------------------------------------00169900
      *  2710-PROCESSAR-FREELANCER-MES - POR FREELANCER: MARCA QUEIMADO 00170000
      *  SE WRK-FRE-MES-OK >= 5, DESMARCA SE WRK-FRE-MES-OK <= 2 E      00170100
      *  ENQUANTO AINDA QUEIMADO; BANE DEFINITIVAMENTE SE WRK-FRE-MES-  00170200
      *  CANC >= 5; APLICA A TROCA DE SERVICO EM FILA SE HOUVER; E ZERA 00170300
      *  OS CONTADORES MENSAIS PARA O PROXIMO PERIODO.                  00170400
      *-----------------------------------------------------------------00170500
       2710-PROCESSAR-FREELANCER-MES SECTION.                           00170600
           IF WRK-FRE-FLAG-QUEIMADO(WRK-SUB1) = 'N'                     00170700
                 AND WRK-FRE-MES-OK(WRK-SUB1) >= 5                      00170800
              MOVE 'Y' TO WRK-FRE-FLAG-QUEIMADO(WRK-SUB1)               00170900
           ELSE IF WRK-FRE-FLAG-QUEIMADO(WRK-SUB1) = 'Y'                00171000
                 AND WRK-FRE-MES-OK(WRK-SUB1) <= 2                      00171100
              MOVE 'N' TO WRK-FRE-FLAG-QUEIMADO(WRK-SUB1)               00171200
      *-----------------------------------------------------------------00171300
      *  RS-0801: OS LIMITES 5 (QUEIMA) E 2 (DESQUEIMA) SAO ASSIMETRICOS00171400
      *  DE PROPOSITO -- UM FREELANCER SO VOLTA A FICAR BEM VISTO NO    00171500
      *  RANKING APOS UM MES CLARAMENTE MELHOR, NAO BASTA DEIXAR DE     00171600
      *  CANCELAR NO LIMITE.                                            00171700
      *-----------------------------------------------------------------00171800
           END-IF.                                                      00171900
           IF WRK-FRE-MES-CANC(WRK-SUB1) >= 5                           00172000
              MOVE 'Y' TO WRK-FRE-FLAG-BANIDO(WRK-SUB1)                 00172100
           END-IF.                                                      00172200
      *-----------------------------------------------------------------00172300
      *  RS-0801: O BANIMENTO POR CANCELAMENTO (WRK-FRE-FLAG-BANIDO) E  00172400
      *  DEFINITIVO -- NAO HA PARAGRAFO DE DESBANIMENTO NESTE PROGRAMA, 00172500
      *  AO CONTRARIO DO FLAG DE QUEIMADO, QUE SE AUTO-CORRIGE A CADA   00172600
      *  FECHAMENTO MENSAL.                                             00172700
      *-----------------------------------------------------------------00172800
           MOVE ZERO TO WRK-FRE-MES-OK(WRK-SUB1).                       00172900
           MOVE ZERO TO WRK-FRE-MES-CANC(WRK-SUB1).                     00173000
           IF WRK-FRE-FLAG-FILA(WRK-SUB1) = 'Y'                         00173100
              MOVE WRK-FRE-SERVICO-FILA(WRK-SUB1) TO                    00173200
                 WRK-FRE-SERVICO(WRK-SUB1)                              00173300
              MOVE WRK-FRE-PRECO-FILA(WRK-SUB1) TO                      00173400
                 WRK-FRE-PRECO(WRK-SUB1)                                00173500
              MOVE SPACES TO WRK-FRE-SERVICO-FILA(WRK-SUB1)             00173600
              MOVE ZERO   TO WRK-FRE-PRECO-FILA(WRK-SUB1)               00173700
              MOVE 'N'    TO WRK-FRE-FLAG-FILA(WRK-SUB1)                00173800
           END-IF.                                                      00173900
           MOVE WRK-SUB1 TO WRK-CALC-FRE-IDX.                           00174000
           PERFORM 2900-CALC-SCORE.                                     00174100
       2710-99-FIM. EXIT.                                               00174200
      *-----------------------------------------------------------------00174300
      *  2720-ATUALIZAR-FAIXA-CLIENTE - POR CLIENTE MARCADO COMO        00174400
      *  PENDENTE (WRK-CLI-FLAG-PENDENTE = 'Y'), CHAMA 2721-RECALC-FAIXA00174500
      *  E DESLIGA O FLAG.                                              00174600
      *-----------------------------------------------------------------00174700
       2720-ATUALIZAR-FAIXA-CLIENTE SECTION.                            00174800
           IF WRK-CLI-FLAG-PENDENTE(WRK-SUB1) = 'Y'                     00174900
              MOVE WRK-SUB1 TO WRK-CLI-IDX-NUM                          00175000
              PERFORM 2721-RECALC-FAIXA                                 00175100
           END-IF.                                                      00175200
           MOVE 'N' TO WRK-CLI-FLAG-PENDENTE(WRK-SUB1).                 00175300
       2720-99-FIM. EXIT.                                               00175400
      *-----------------------------------------------------------------00175500
      *  2721-RECALC-FAIXA - RECALCULA A FAIXA DE FIDELIDADE            00175600
      *  (BRONZE/SILVER/GOLD/PLATINUM) DE UM CLIENTE MARCADO COMO       00175700
      *  PENDENTE, COM BASE NO GASTO TOTAL ACUMULADO, NO FECHAMENTO     00175800
      *  MENSAL DE 2700-TRATAR-SIMULATE.                                00175900
      *-----------------------------------------------------------------00176000
       2721-RECALC-FAIXA SECTION.                                       00176100
           COMPUTE WRK-NUM-PAGAMENTO =                                  00176200
               WRK-CLI-GASTO-TOTAL(WRK-CLI-IDX-NUM)                     00176300
               - (250 * WRK-CLI-QTD-CANCEL(WRK-CLI-IDX-NUM)).           00176400
           IF WRK-CLI-GASTO-TOTAL(WRK-CLI-IDX-NUM)                      00176500
                 - (250 * WRK-CLI-QTD-CANCEL(WRK-CLI-IDX-NUM)) < 0      00176600
              MOVE ZERO TO WRK-NUM-PAGAMENTO                            00176700
           END-IF.                                                      00176800
           EVALUATE TRUE                                                00176900
               WHEN WRK-NUM-PAGAMENTO < 500                             00177000
                    MOVE 'BRONZE'   TO WRK-CLI-FAIXA(WRK-CLI-IDX-NUM)   00177100
               WHEN WRK-NUM-PAGAMENTO < 2000                            00177200
                    MOVE 'SILVER'   TO WRK-CLI-FAIXA(WRK-CLI-IDX-NUM)   00177300
               WHEN WRK-NUM-PAGAMENTO < 5000                            00177400
                    MOVE 'GOLD'     TO WRK-CLI-FAIXA(WRK-CLI-IDX-NUM)   00177500
               WHEN OTHER                                               00177600
                    MOVE 'PLATINUM' TO WRK-CLI-FAIXA(WRK-CLI-IDX-NUM)   00177700
           END-EVALUATE.                                                00177800
      *-----------------------------------------------------------------00177900
      *  RS-0890: OS CORTES DE FAIXA (500/2000/5000) SAO SOBRE O GASTO  00178000
      *  LIQUIDO DE PENALIDADE (250 POR CANCELAMENTO), NAO SOBRE O GASTO00178100
      *  BRUTO -- UM CLIENTE QUE CANCELA MUITO PODE CAIR DE FAIXA MESMO 00178200
      *  SEM GASTAR MENOS, POIS A PENALIDADE CORROI O GASTO LIQUIDO     00178300
      *  USADO NESTE CALCULO.                                           00178400
      *-----------------------------------------------------------------00178500
       2721-99-FIM. EXIT.                                               00178600
      *-----------------------------------------------------------------00178700
      *  2810-TRATAR-QUERY-FRE - UNIDADE DE CONSULTA (QUERY_FREELANCER).00178800
      *  MONTA A LINHA DE RESPOSTA EM DUAS ETAPAS (2811 / 2812) E GRAVA 00178900
      *  UMA UNICA LINHA COM TODOS OS DADOS DO FREELANCER CONSULTADO.   00179000
      *-----------------------------------------------------------------00179100
       2810-TRATAR-QUERY-FRE SECTION.                                   00179200
           IF WRK-TOK-QTD NOT = 2                                       00179300
              PERFORM 2998-ERRO-CONTAGEM                                00179400
           ELSE                                                         00179500
              MOVE WRK-TOK-2 TO WRK-CHAVE-FREELANCER                    00179600
              PERFORM 2972-LOCALIZAR-FREELANCER                         00179700
              IF WRK-FRE-ACHADO = 'N'                                   00179800
                 PERFORM 2999-ERRO-REGRA                                00179900
              ELSE                                                      00180000
                 PERFORM 2811-FORMATAR-QUERY-FRE                        00180100
              END-IF                                                    00180200
           END-IF.                                                      00180300
       2810-99-FIM. EXIT.                                               00180400
      *-----------------------------------------------------------------00180500
      *  2811-FORMATAR-QUERY-FRE - MONTA A PRIMEIRA LINHA DA RESPOSTA DE00180600
      *  QUERY_FREELANCER (ID, SERVICO, PRECO, SCORE E STATUS),         00180700
      *  JUSTIFICANDO OS CAMPOS NUMERICOS A ESQUERDA VIA                00180800
      *  2099-JUSTIFICAR-ESQUERDA ANTES DE CONCATENAR (RS-0867).        00180900
      *-----------------------------------------------------------------00181000
       2811-FORMATAR-QUERY-FRE SECTION.                                 00181100
           COMPUTE WRK-RATING-1DEC ROUNDED =                            00181200
                   WRK-FRE-MEDIA-AVAL(WRK-FRE-IDX-NUM).                 00181300
           MOVE WRK-RATING-1DEC TO WRK-RATING-EDIT.                     00181400
      *    2017-09-22 RCOSTA RS-0867 - PRECO PASSA POR WRK-PRECO-EDIT   00181500
      *    E JUSTIFICAR-ESQUERDA COMO OS DEMAIS NUMEROS DA LINHA; ANTES 00181600
      *    IA CRU (WRK-FRE-PRECO, PIC 9(07)) E SAIA '0000100' NA        00181700
      *    CONSULTA.                                                    00181800
           MOVE WRK-FRE-PRECO(WRK-FRE-IDX-NUM) TO WRK-PRECO-EDIT.       00181900
           MOVE WRK-PRECO-EDIT TO WRK-GENERICO.                         00182000
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00182100
           MOVE SPACES TO WRK-LINHA-SAIDA.                              00182200
           STRING WRK-FRE-ID(WRK-FRE-IDX-NUM)         DELIMITED BY SPACE00182300
                  ': ' DELIMITED BY SIZE                                00182400
                  WRK-FRE-SERVICO(WRK-FRE-IDX-NUM) DELIMITED BY SPACE   00182500
                  ', price: ' DELIMITED BY SIZE                         00182600
                  WRK-GENERICO DELIMITED BY SPACE                       00182700
                  ', rating: ' DELIMITED BY SIZE                        00182800
                  WRK-RATING-EDIT DELIMITED BY SIZE                     00182900
               INTO WRK-LINHA-SAIDA.                                    00183000
           MOVE WRK-FRE-JOBS-OK(WRK-FRE-IDX-NUM) TO WRK-CONT-EDIT.      00183100
           MOVE WRK-CONT-EDIT TO WRK-GENERICO.                          00183200
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00183300
           STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                     00183400
                  ', completed: '  DELIMITED BY SIZE                    00183500
                  WRK-GENERICO     DELIMITED BY SPACE                   00183600
               INTO WRK-LINHA-SAIDA.                                    00183700
           MOVE WRK-FRE-JOBS-CANC(WRK-FRE-IDX-NUM) TO WRK-CONT-EDIT.    00183800
           MOVE WRK-CONT-EDIT TO WRK-GENERICO.                          00183900
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00184000
           STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                     00184100
                  ', cancelled: '   DELIMITED BY SIZE                   00184200
                  WRK-GENERICO      DELIMITED BY SPACE                  00184300
               INTO WRK-LINHA-SAIDA.                                    00184400
           PERFORM 2812-COMPLETAR-QUERY-FRE.                            00184500
       2811-99-FIM. EXIT.                                               00184600
      *-----------------------------------------------------------------00184700
      *  2812-COMPLETAR-QUERY-FRE - ACRESCENTA A WRK-LINHA-SAIDA OS     00184800
      *  CONTADORES DE TRABALHOS CONCLUIDOS E CANCELADOS DO FREELANCER, 00184900
      *  FECHANDO A LINHA DE RESPOSTA INICIADA EM 2811.                 00185000
      *-----------------------------------------------------------------00185100
       2812-COMPLETAR-QUERY-FRE SECTION.                                00185200
           MOVE WRK-FRE-HAB-T(WRK-FRE-IDX-NUM) TO WRK-CONT-EDIT.        00185300
           MOVE WRK-CONT-EDIT TO WRK-GENERICO.                          00185400
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00185500
           STRING WRK-LINHA-SAIDA                  DELIMITED BY SIZE    00185600
                  ', skills: ('                     DELIMITED BY SIZE   00185700
                  WRK-GENERICO                      DELIMITED BY SPACE  00185800
               INTO WRK-LINHA-SAIDA.                                    00185900
           MOVE WRK-FRE-HAB-C(WRK-FRE-IDX-NUM) TO WRK-CONT-EDIT.        00186000
           MOVE WRK-CONT-EDIT TO WRK-GENERICO.                          00186100
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00186200
           STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                     00186300
                  ','              DELIMITED BY SIZE                    00186400
                  WRK-GENERICO      DELIMITED BY SPACE                  00186500
               INTO WRK-LINHA-SAIDA.                                    00186600
           MOVE WRK-FRE-HAB-R(WRK-FRE-IDX-NUM) TO WRK-CONT-EDIT.        00186700
           MOVE WRK-CONT-EDIT TO WRK-GENERICO.                          00186800
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00186900
           STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                     00187000
                  ','              DELIMITED BY SIZE                    00187100
                  WRK-GENERICO      DELIMITED BY SPACE                  00187200
               INTO WRK-LINHA-SAIDA.                                    00187300
           MOVE WRK-FRE-HAB-E(WRK-FRE-IDX-NUM) TO WRK-CONT-EDIT.        00187400
           MOVE WRK-CONT-EDIT TO WRK-GENERICO.                          00187500
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00187600
           STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                     00187700
                  ','              DELIMITED BY SIZE                    00187800
                  WRK-GENERICO      DELIMITED BY SPACE                  00187900
               INTO WRK-LINHA-SAIDA.                                    00188000
           MOVE WRK-FRE-HAB-A(WRK-FRE-IDX-NUM) TO WRK-CONT-EDIT.        00188100
           MOVE WRK-CONT-EDIT TO WRK-GENERICO.                          00188200
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00188300
           STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                     00188400
                  ','              DELIMITED BY SIZE                    00188500
                  WRK-GENERICO      DELIMITED BY SPACE                  00188600
                  '), available: '  DELIMITED BY SIZE                   00188700
               INTO WRK-LINHA-SAIDA.                                    00188800
           IF WRK-FRE-FLAG-DISP(WRK-FRE-IDX-NUM) = 'Y'                  00188900
              STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                  00189000
                     'yes'            DELIMITED BY SIZE                 00189100
                  INTO WRK-LINHA-SAIDA                                  00189200
           ELSE                                                         00189300
              STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                  00189400
                     'no'             DELIMITED BY SIZE                 00189500
                  INTO WRK-LINHA-SAIDA                                  00189600
           END-IF.                                                      00189700
           STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                     00189800
                  ', burnout: '        DELIMITED BY SIZE                00189900
               INTO WRK-LINHA-SAIDA.                                    00190000
           IF WRK-FRE-FLAG-QUEIMADO(WRK-FRE-IDX-NUM) = 'Y'              00190100
              STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                  00190200
                     'yes'            DELIMITED BY SIZE                 00190300
                  INTO WRK-LINHA-SAIDA                                  00190400
           ELSE                                                         00190500
              STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                  00190600
                     'no'             DELIMITED BY SIZE                 00190700
                  INTO WRK-LINHA-SAIDA                                  00190800
           END-IF.                                                      00190900
           PERFORM 2090-ESCREVER-LINHA.                                 00191000
       2812-99-FIM. EXIT.                                               00191100
      *-----------------------------------------------------------------00191200
      *  2820-TRATAR-QUERY-CLI - UNIDADE DE CONSULTA (QUERY_CUSTOMER).  00191300
      *  MONTA A LINHA DE RESPOSTA EM DUAS ETAPAS (2821 PARA O RESTO DOS00191400
      *  CAMPOS) E GRAVA UMA UNICA LINHA COM TODOS OS DADOS DO CLIENTE  00191500
      *  CONSULTADO.                                                    00191600
      *-----------------------------------------------------------------00191700
       2820-TRATAR-QUERY-CLI SECTION.                                   00191800
           IF WRK-TOK-QTD NOT = 2                                       00191900
              PERFORM 2998-ERRO-CONTAGEM                                00192000
           ELSE                                                         00192100
              MOVE WRK-TOK-2 TO WRK-CHAVE-CLIENTE                       00192200
              PERFORM 2971-LOCALIZAR-CLIENTE                            00192300
              IF WRK-CLI-ACHADO = 'N'                                   00192400
                 PERFORM 2999-ERRO-REGRA                                00192500
              ELSE                                                      00192600
                 MOVE WRK-CLI-GASTO-TOTAL(WRK-CLI-IDX-NUM) TO           00192700
                    WRK-CONT-EDIT                                       00192800
                 MOVE WRK-CONT-EDIT TO WRK-GENERICO                     00192900
                 PERFORM 2099-JUSTIFICAR-ESQUERDA                       00193000
                 MOVE SPACES TO WRK-LINHA-SAIDA                         00193100
                 STRING WRK-CLI-ID(WRK-CLI-IDX-NUM) DELIMITED BY SPACE  00193200
                        ': total spent: $' DELIMITED BY SIZE            00193300
                        WRK-GENERICO DELIMITED BY SPACE                 00193400
                        ', loyalty tier: ' DELIMITED BY SIZE            00193500
                        WRK-CLI-FAIXA(WRK-CLI-IDX-NUM) DELIMITED BY     00193600
                           SPACE                                        00193700
                     INTO WRK-LINHA-SAIDA                               00193800
                 PERFORM 2821-COMPLETAR-QUERY-CLI                       00193900
              END-IF                                                    00194000
           END-IF.                                                      00194100
       2820-99-FIM. EXIT.                                               00194200
      *-----------------------------------------------------------------00194300
      *  2821-COMPLETAR-QUERY-CLI - ACRESCENTA A WRK-LINHA-SAIDA A FAIXA00194400
      *  DE FIDELIDADE, O GASTO TOTAL E OS CONTADORES DE                00194500
      *  EMPREGOS/CANCELAMENTOS DO CLIENTE, FECHANDO A LINHA DE RESPOSTA00194600
      *  DE QUERY_CUSTOMER.                                             00194700
      *-----------------------------------------------------------------00194800
       2821-COMPLETAR-QUERY-CLI SECTION.                                00194900
           MOVE WRK-CLI-QTD-NEGRA(WRK-CLI-IDX-NUM) TO WRK-CONT-EDIT.    00195000
           MOVE WRK-CONT-EDIT TO WRK-GENERICO.                          00195100
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00195200
           MOVE WRK-GENERICO TO WRK-GEN-TEMP.                           00195300
           MOVE WRK-CLI-QTD-EMPREGOS(WRK-CLI-IDX-NUM) TO WRK-CONT-EDIT. 00195400
           MOVE WRK-CONT-EDIT TO WRK-GENERICO.                          00195500
           PERFORM 2099-JUSTIFICAR-ESQUERDA.                            00195600
           STRING WRK-LINHA-SAIDA DELIMITED BY SIZE                     00195700
                  ', blacklisted freelancer count: ' DELIMITED BY SIZE  00195800
                  WRK-GEN-TEMP DELIMITED BY SPACE                       00195900
                  ', total employment count: ' DELIMITED BY SIZE        00196000
                  WRK-GENERICO DELIMITED BY SPACE                       00196100
               INTO WRK-LINHA-SAIDA.                                    00196200
           PERFORM 2090-ESCREVER-LINHA.                                 00196300
      *-----------------------------------------------------------------00196400
      *  RS-0867: QUERY_CUSTOMER DEVOLVE SEMPRE UMA UNICA LINHA, AO     00196500
      *  CONTRARIO DE REQUEST_JOB QUE PODE DEVOLVER VARIAS -- POR ISSO  00196600
      *  2820-TRATAR-QUERY-CLI NAO PRECISA DE CONTADOR DE LINHAS NO     00196700
      *  INICIO DA RESPOSTA.                                            00196800
      *-----------------------------------------------------------------00196900
       2821-99-FIM. EXIT.                                               00197000
      *-----------------------------------------------------------------00197100
      *  2997-ERRO-PROCESSAMENTO - PONTO UNICO DE SAIDA PARA ERROS DE   00197200
      *  CHAVE NAO ENCONTRADA (CLIENTE, FREELANCER, SERVICO OU          00197300
      *  CONTRATACAO INEXISTENTES). GRAVA A LINHA DE ERRO PADRAO EM     00197400
      *  GMRESULT.                                                      00197500
      *-----------------------------------------------------------------00197600
       2997-ERRO-PROCESSAMENTO SECTION.                                 00197700
           MOVE SPACES TO WRK-LINHA-SAIDA.                              00197800
           STRING 'Error processing command: ' DELIMITED BY SIZE        00197900
                  WRK-LINHA-TRIM                  DELIMITED BY SIZE     00198000
               INTO WRK-LINHA-SAIDA.                                    00198100
           PERFORM 2090-ESCREVER-LINHA.                                 00198200
       2997-99-FIM. EXIT.                                               00198300
      *-----------------------------------------------------------------00198400
      *  2998-ERRO-CONTAGEM - PONTO UNICO DE SAIDA PARA TRANSACOES COM  00198500
      *  NUMERO ERRADO DE CAMPOS (WRK-TOK-QTD NAO BATE COM O ESPERADO   00198600
      *  PARA O COMANDO).                                               00198700
      *-----------------------------------------------------------------00198800
       2998-ERRO-CONTAGEM SECTION.                                      00198900
           PERFORM 2999-ERRO-REGRA.                                     00199000
      *-----------------------------------------------------------------00199100
      *  O SHOP NUNCA DISTINGUIU A MENSAGEM DE CONTAGEM ERRADA DE CAMPOS00199200
      *  DA MENSAGEM GENERICA DE REGRA DE NEGOCIO -- 2998-ERRO-CONTAGEM 00199300
      *  EXISTE COMO PONTO DE ENTRADA SEPARADO SO PARA FACILITAR A      00199400
      *  LEITURA DO CALLER, NAO PORQUE O TEXTO DE SAIDA SEJA DIFERENTE. 00199500
      *-----------------------------------------------------------------00199600
       2998-99-FIM. EXIT.                                               00199700
      *-----------------------------------------------------------------00199800
      *  2999-ERRO-REGRA - PONTO UNICO DE SAIDA PARA VIOLACAO DE REGRA  00199900
      *  DE NEGOCIO (CAMPO NAO NUMERICO, HABILIDADE FORA DA FAIXA 0-100,00200000
      *  COMANDO DESCONHECIDO, FREELANCER INDISPONIVEL/BANIDO).         00200100
      *-----------------------------------------------------------------00200200
       2999-ERRO-REGRA SECTION.                                         00200300
           MOVE SPACES TO WRK-LINHA-SAIDA.                              00200400
           STRING 'Some error occurred in ' DELIMITED BY SIZE           00200500
                  WRK-TOK-1(1:WRK-TOK-LEN-1)  DELIMITED BY SIZE         00200600
                  '.'                          DELIMITED BY SIZE        00200700
               INTO WRK-LINHA-SAIDA.                                    00200800
           PERFORM 2090-ESCREVER-LINHA.                                 00200900
       2999-99-FIM. EXIT.                                               00201000
      *-----------------------------------------------------------------00201100
      *  A MENSAGEM DE ERRO SEMPRE CITA WRK-TOK-1 (O NOME DO COMANDO),  00201200
      *  NUNCA O PARAMETRO QUE FALHOU -- ISSO BASTOU PARA A SUITE DE    00201300
      *  HOMOLOGACAO ORIGINAL, QUE SO VERIFICA SE A LINHA COMECA COM    00201400
      *  'Some error occurred in'.                                      00201500
      *-----------------------------------------------------------------00201600
      *-----------------------------------------------------------------00201700
      *  3000-FINALIZAR - FECHA GMTRANS E GMRESULT NA ORDEM INVERSA DA  00201800
      *  ABERTURA E DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL VIA       00201900
      *  0000-PRINCIPAL.                                                00202000
      *-----------------------------------------------------------------00202100
       3000-FINALIZAR SECTION.                                          00202200
           CLOSE GMTRANS.                                               00202300
           CLOSE GMRESULT.                                              00202400
           PERFORM 4000-TESTAR-STATUS.                                  00202500
       3000-99-FIM. EXIT.                                               00202600
      *-----------------------------------------------------------------00202700
      *  4000-TESTAR-STATUS - AGRUPADOR DOS TESTES DE FILE STATUS POR   00202800
      *  ARQUIVO (4100/4200). QUALQUER CODIGO FORA DO ESPERADO E FATAL  00202900
      *  -- NAO HA TENTATIVA DE RECUPERACAO, SO GRAVALOG + GOBACK.      00203000
      *-----------------------------------------------------------------00203100
       4000-TESTAR-STATUS SECTION.                                      00203200
           PERFORM 4100-TESTARSTATUS-GMTRANS.                           00203300
           PERFORM 4200-TESTARSTATUS-GMRESULT.                          00203400
       4000-99-FIM. EXIT.                                               00203500
      *-----------------------------------------------------------------00203600
      *  4100-TESTARSTATUS-GMTRANS - TESTA O FILE STATUS DA LEITURA DE  00203700
      *  GMTRANS APOS CADA READ. '00' (LEITURA OK) E '10' (FIM DE       00203800
      *  ARQUIVO) SAO OS UNICOS CODIGOS TRATADOS COMO NORMAIS; QUALQUER 00203900
      *  OUTRO CODIGO E ERRO FATAL, GRAVADO VIA GRAVALOG E SEGUIDO DE   00204000
      *  GOBACK.                                                        00204100
      *-----------------------------------------------------------------00204200
       4100-TESTARSTATUS-GMTRANS SECTION.                               00204300
           IF WRK-FS-GMTRANS NOT = '00' AND WRK-FS-GMTRANS NOT = '10'   00204400
              MOVE 'GM0100'  TO WRK-PROGRAMA                            00204500
              MOVE '4100'    TO WRK-SECAO                               00204600
              MOVE 'ERRO DE E/S NO ARQUIVO GMTRANS' TO WRK-MENSAGEM     00204700
              MOVE WRK-FS-GMTRANS TO WRK-STATUS                         00204800
              PERFORM 9000-TRATAERROS                                   00204900
           END-IF.                                                      00205000
       4100-99-FIM. EXIT.                                               00205100
      *-----------------------------------------------------------------00205200
      *  4200-TESTARSTATUS-GMRESULT - TESTA O FILE STATUS DA GRAVACAO EM00205300
      *  GMRESULT APOS CADA WRITE. SO '00' E ACEITO; QUALQUER OUTRO     00205400
      *  CODIGO E ERRO FATAL.                                           00205500
      *-----------------------------------------------------------------00205600
       4200-TESTARSTATUS-GMRESULT SECTION.                              00205700
           IF WRK-FS-GMRESULT NOT = '00'                                00205800
              MOVE 'GM0100'  TO WRK-PROGRAMA                            00205900
              MOVE '4200'    TO WRK-SECAO                               00206000
              MOVE 'ERRO DE E/S NO ARQUIVO GMRESULT' TO WRK-MENSAGEM    00206100
              MOVE WRK-FS-GMRESULT TO WRK-STATUS                        00206200
              PERFORM 9000-TRATAERROS                                   00206300
           END-IF.                                                      00206400
       4200-99-FIM. EXIT.                                               00206500
      *-----------------------------------------------------------------00206600
      *  9000-TRATAERROS - AGRUPADOR DOS PARAGRAFOS DE ERRO FATAL       00206700
      *  (ARQUIVO) CHAMADOS POR 4100/4200. MONTA WRK-DADOS E CHAMA      00206800
      *  'GRAVALOG' ANTES DO GOBACK.                                    00206900
      *-----------------------------------------------------------------00207000
       9000-TRATAERROS SECTION.                                         00207100
           CALL 'GRAVALOG' USING WRK-DADOS.                             00207200
           GOBACK.                                                      00207300
       9000-99-FIM. EXIT.                                               00207400
