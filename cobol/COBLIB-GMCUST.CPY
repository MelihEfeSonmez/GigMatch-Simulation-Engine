      *=================================================================00010000
      *  MEMBRO   : #GMCUST                                             00020000
      *  EMPRESA  : FOURSYS - PROJETO GIGMATCH                          00030000
      *  OBJETIVO : TABELA EM MEMORIA DE CLIENTES (CADASTRO, GASTO      00040000
      *             ACUMULADO, FAIXA DE FIDELIDADE E LISTA NEGRA DE     00050000
      *             FREELANCERS DO CLIENTE). CADA OCORRENCIA REPRESENTA 00060000
      *             UM CLIENTE; A QUANTIDADE DE CLIENTES ATIVOS FICA EM 00070000
      *             WRK-CLI-QTD-REG.                                    00080000
      *-----------------------------------------------------------------00090000
      *  HISTORICO DE ALTERACOES                                        00100000
      *-----------------------------------------------------------------00110000
      *  2004-06-02  MSILVA   RS-0231 CRIACAO DO MEMBRO #GMCUST         00120000
      *  2004-06-09  MSILVA   RS-0231 INCLUIDA LISTA NEGRA (50 POSICOES)00130000
      *  2009-03-17  JFARIA   RS-0610 INCLUIDO WRK-CLI-FLAG-PENDENTE    00140000
      *  2011-10-05  JFARIA   RS-0752 GASTO TOTAL PASSOU A ACEITAR SINAL00150000
      *  2012-08-21  JFARIA   RS-0801 CONVERTIDO PARA TABELA OCCURS (20000160000
      *  2016-02-19  RCOSTA   RS-0890 INCLUIDAS 88 NA FAIXA P/ EVALUATE 00165000
      *-----------------------------------------------------------------00170000
       01  WRK-CLIENTE-TAB.                                             00180000
           05  WRK-CLI-QTD-REG         PIC 9(05)      COMP VALUE ZERO.  00190000
           05  WRK-CLI-LINHA  OCCURS 200 TIMES INDEXED BY WRK-CLI-IDX.  00200000
               10  WRK-CLI-ID              PIC X(20).                   00210000
               10  WRK-CLI-GASTO-TOTAL     PIC S9(09)  SIGN TRAILING.   00220000
               10  WRK-CLI-FAIXA           PIC X(08).                   00230000
                   88  WRK-CLI-FAIXA-BRONZE    VALUE 'BRONZE'.          00230100
                   88  WRK-CLI-FAIXA-SILVER    VALUE 'SILVER'.          00230200
                   88  WRK-CLI-FAIXA-GOLD      VALUE 'GOLD'.            00230300
                   88  WRK-CLI-FAIXA-PLATINUM  VALUE 'PLATINUM'.        00230400
               10  WRK-CLI-QTD-EMPREGOS    PIC 9(05)   COMP.            00240000
               10  WRK-CLI-QTD-CANCEL      PIC 9(05)   COMP.            00250000
               10  WRK-CLI-FLAG-PENDENTE   PIC X(01).                   00260000
               10  WRK-CLI-QTD-NEGRA       PIC 9(03)   COMP.            00270000
               10  WRK-CLI-LISTA-NEGRA     PIC X(20)  OCCURS 50 TIMES.  00280000
               10  FILLER                  PIC X(10).                   00290000
